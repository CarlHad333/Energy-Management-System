000100**********************************************************************
000200*    EVALCREC  -  ALLOCATION RESULT / REPORT DETAIL RECORD          *
000300*    COPY MEMBER FOR THE ALOCOUT OUTPUT FILE (ALLOCATION-OUT)      *
000400*    ONE RECORD WRITTEN PER TRANSACTION EVENT PROCESSED            01SMW
000500**********************************************************************
000600 01  EV-ALLOC-RESULT-REC.
000700     05  AR-EVENT-SEQ             PIC 9(6).
000800     05  AR-EVENT-TYPE            PIC X(6).
000900     05  AR-SESSION-ID            PIC X(12).
001000     05  AR-STATUS                PIC X(24).
001100     05  AR-ALLOCATED-POWER       PIC S9(5)V99.
001200     05  AR-TOTAL-ENERGY          PIC S9(7)V999.
001300     05  AR-TOTAL-STATION-ALLOC   PIC S9(6)V99.
001400     05  AR-BESS-SOC              PIC S9(6)V99.
001500     05  AR-FAIRNESS-INDEX        PIC 9V9999.
001600     05  FILLER                   PIC X(46).
