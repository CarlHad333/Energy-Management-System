000100**********************************************************************
000200*    EVSESTBL  -  SESSION WORKING-STORAGE TABLE                     *
000300*    UP TO EV-MAX-SESSIONS (50) CONCURRENT / COMPLETED SESSIONS     *
000400*    KEYED BY SESSION ID AND BY CHARGER-ID + CONNECTOR-ID          01SMW
000500**********************************************************************
000600 01  EV-SESSION-TABLE-AREA.
000700     05  EV-SESSION-COUNT         PIC S9(4) COMP VALUE ZERO.
000800     05  EV-NEXT-SESSION-SEQ      PIC S9(6) COMP-3 VALUE ZERO.
000900     05  EV-SESSION-TABLE OCCURS 50 TIMES
001000                 INDEXED BY EV-SES-IDX EV-SES-IDX2.
001100         10  EVS-SESSION-ID           PIC X(12).
001200         10  EVS-CONNECTOR-KEY.
001300             15  EVS-CHARGER-ID           PIC X(8).
001400             15  EVS-CONNECTOR-ID         PIC 9(2).
001500         10  EVS-CONNECTOR-KEY-ALT REDEFINES EVS-CONNECTOR-KEY
001600                                      PIC X(10).
001700         10  EVS-VEHICLE-MAX-POWER    PIC S9(5)V99.
001800         10  EVS-ALLOCATED-POWER      PIC S9(5)V99.
001900         10  EVS-PRIOR-ALLOCATION     PIC S9(5)V99.
002000         10  EVS-CONSUMED-POWER       PIC S9(5)V99.
002100         10  EVS-TOTAL-ENERGY         PIC S9(7)V999.
002200         10  EVS-SESSION-STATE        PIC X(1).
002300             88  EVS-STATE-ACTIVE         VALUE 'A'.
002400             88  EVS-STATE-COMPLETED      VALUE 'C'.
002500         10  FILLER                   PIC X(8).
