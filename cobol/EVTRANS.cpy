000100**********************************************************************
000200*    EVTRANS  -  SESSION EVENT TRANSACTION RECORD                   *
000300*    COPY MEMBER FOR THE TRANXIN INPUT FILE (TRANSACTIONS)         *
000400*    EVENTS ARRIVE IN TIME ORDER - START / UPDATE / STOP            01SMW
000500**********************************************************************
000600 01  EV-TRANS-REC.
000700     05  TR-EVENT-SEQ             PIC 9(6).
000800     05  TR-EVENT-TYPE            PIC X(6).
000900         88  TR-EVENT-IS-START        VALUE 'START '.
001000         88  TR-EVENT-IS-UPDATE       VALUE 'UPDATE'.
001100         88  TR-EVENT-IS-STOP         VALUE 'STOP  '.
001200     05  TR-SESSION-ID            PIC X(12).
001300     05  TR-CHARGER-ID            PIC X(8).
001400     05  TR-CONNECTOR-ID          PIC 9(2).
001500     05  TR-VEHICLE-MAX-POWER     PIC S9(5)V99.
001600     05  TR-CONSUMED-POWER        PIC S9(5)V99.
001700     05  TR-ELAPSED-SECONDS       PIC 9(6).
001800     05  FILLER                   PIC X(25).
