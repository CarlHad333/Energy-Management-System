000100**********************************************************************
000200*    EVCONST  -  EV CHARGING STATION BATCH - SHOP CONSTANTS         *
000300*    COPY MEMBER - WATER-FILLING AND BESS TUNABLES                  *
000400*    USED BY EVCSALOC, EVCSWFIL, EVCSBESS                          01SMW
000500**********************************************************************
000600 01  EV-CONSTANTS.
000700     05  EV-MAX-CHARGERS          PIC S9(4) COMP VALUE +10.
000800     05  EV-MAX-SESSIONS          PIC S9(4) COMP VALUE +50.
000900     05  EV-STATIC-LOAD           PIC S9(5)V99 COMP-3 VALUE +3.00.
001000     05  EV-GRID-SAFETY-MARGIN    PIC S9(5)V99 COMP-3 VALUE +5.00.
001100     05  EV-MAX-ITERATIONS        PIC S9(4) COMP VALUE +20.
001200     05  EV-CONVERGE-THRESHOLD    PIC S9(5)V9999 COMP-3
001300                                      VALUE +0.0100.
001400     05  EV-BINSRCH-ITERATIONS    PIC S9(4) COMP VALUE +15.
001500     05  EV-EPSILON               PIC S9(5)V9999 COMP-3
001600                                      VALUE +0.0010.
001700     05  EV-ALLOC-INTERVAL-SECS   PIC S9(5) COMP-3 VALUE +300.
001800     05  EV-SOC-DISCHARGE-FLOOR-PCT PIC S9(3)V99 COMP-3
001900                                      VALUE +10.00.
002000     05  EV-SOC-CHARGE-CEIL-PCT   PIC S9(3)V99 COMP-3
002100                                      VALUE +95.00.
002200     05  EV-SOC-EMERGENCY-PCT     PIC S9(3)V99 COMP-3
002300                                      VALUE +5.00.
002400     05  EV-VALLEY-FACTOR         PIC S9(1)V999 COMP-3
002500                                      VALUE +0.700.
002600     05  EV-CHARGE-SHARE-FACTOR   PIC S9(1)V999 COMP-3
002700                                      VALUE +0.500.
002800     05  FILLER                   PIC X(20) VALUE SPACES.
