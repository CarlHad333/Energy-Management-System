000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     EVCSWFIL.
000300 AUTHOR.         J T WOZNIAK.
000400 INSTALLATION.   DOT-MIS DATA CENTER.
000500 DATE-WRITTEN.   06/1987.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  LOADMANAGER SUBPROGRAM FOR THE CHARGING STATION ENERGY           *
001200*  MANAGEMENT BATCH (EVCSALOC).  RUNS THE PROPORTIONAL-FAIR         *
001300*  WATER-FILLING ALLOCATION OVER ALL ACTIVE SESSIONS, ENFORCES      *
001400*  PER-CHARGER AND GRID-LEVEL CONSTRAINTS, AND DRIVES THE BESS      *
001500*  PEAK-SHAVING / VALLEY-FILLING DECISION THROUGH EVCSBESS.         *
001600*  CALLED ONCE PER TRANSACTION EVENT AFTER THE EVENT HAS BEEN       *
001700*  APPLIED TO THE SESSION TABLE.                                    *
001800*                                                                    *
001900*P    ENTRY PARAMETERS..                                            *
002000*     EV-CHARGER-TABLE-AREA, EV-SESSION-TABLE-AREA (COPY EVSTACFG   *
002100*     AND EVSESTBL), LK-WFIL-CONTROL - SEE LINKAGE SECTION.         *
002200*                                                                    *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                             *
002400*     NONE - DEFENSIVE ZERO-DIVIDE GUARDS ONLY.                     *
002500*                                                                    *
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                            *
002700*     EVCSBESS ---- BATTERY STATE OF CHARGE CONTROLLER              *
002800*                                                                    *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                        *
003000*     EVCONST ---- WATER-FILLING AND BESS TUNABLES                  *
003100*                                                                    *
003200**********************************************************************
003300*    CHANGE ACTIVITY                                                *
003400**********************************************************************
003500*   DATE     BY    REQUEST    DESCRIPTION                           *
003600*   -------- ----  ---------  -------------------------------------*
003700*   06/22/87  JTW  CK-0119    ORIGINAL PROGRAM - WATER-FILLING      *
003800*                             BINARY SEARCH AND CHARGER/GRID        *
003900*                             CONSTRAINT ENFORCEMENT                *
004000*   11/03/88  JTW  CK-0164    WIRED IN BESS PEAK-SHAVE DECISION     *
004100*                             AFTER BESS CONTROLLER WAS SPLIT OUT   *
004200*   04/17/90  JTW  CK-0233    FIXED CONVERGENCE CHECK TO COMPARE    *
004300*                             ABSOLUTE VALUE OF THE ALLOCATION      *
004400*                             DELTA, NOT THE SIGNED DELTA           *
004500*   09/14/91  DMK  CK-0255    CORRECTED CHARGER-TOTAL ACCUMULATION  *
004600*                             TO SKIP COMPLETED SESSIONS            *
004700*   07/02/93  MDP  CK-0301    ADDED UPSI-0 TRACE SWITCH SUPPORT     *
004800*   01/18/95  MDP  CK-0340    Y2K REVIEW - NO DATE FIELDS IN THIS   *
004900*                             MODULE, NO CHANGE REQUIRED            *
005000*   08/09/99  SJK  CK-0412    Y2K CERTIFICATION SIGN-OFF            *
005100*   02/11/02  SJK  CK-0455    RAISED BINARY-SEARCH UPPER BOUND      *
005200*                             SCALING FACTOR TO MATCH REVISED       *
005300*                             LAMBDA UNITS PER ENG REQUEST 02-019   *
005400*   06/15/04  DCO  CK-0493    CLARIFIED STEP 3/4 LOAD FIGURE USED   *
005500*                             BY THE BESS DECISION PER AUDIT 04-118 *
005600*   09/30/05  DCO  CK-0510    RECAST ALL TABLE SCANS TO THE OUT-OF- *
005700*                             LINE PERFORM/VARYING HOUSE STANDARD, *
005800*                             ONE STEP PARAGRAPH PER SCAN, PER THE *
005900*                             SHOP CODING STANDARD REVIEW          *
006000**********************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     UPSI-0 IS EVW-TRACE-SWITCH
006500         ON STATUS IS EVW-TRACE-IS-ON
006600         OFF STATUS IS EVW-TRACE-IS-OFF.
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900 01  FILLER                       PIC X(32)
007000             VALUE 'EVCSWFIL WORKING STORAGE BEGINS'.
007100**********************************************************************
007200*    DATA AREAS                                                     *
007300**********************************************************************
007400     COPY EVCONST.
007500 EJECT
007600**********************************************************************
007700*    READ ONLY CONSTANTS AND WORK AREA                              *
007800**********************************************************************
007900 01  EVW-WORK-AREA.
008000     05  EVW-CALL-CNTR            PIC S9(7) COMP VALUE ZERO.
008100     05  EVW-ITER                 PIC S9(4) COMP VALUE ZERO.
008200     05  EVW-BIN-ITER             PIC S9(4) COMP VALUE ZERO.
008300     05  EVW-SUB                  PIC S9(4) COMP VALUE ZERO.
008400     05  EVW-CHG-SUB              PIC S9(4) COMP VALUE ZERO.
008500     05  EVW-AVAILABLE-POWER      PIC S9(6)V9999 COMP-3 VALUE ZERO.
008600     05  EVW-AVAIL-POWER-X REDEFINES EVW-AVAILABLE-POWER
008700                                  PIC X(5).
008800     05  EVW-ACTIVE-SESSION-CNT   PIC S9(4) COMP VALUE ZERO.
008900     05  EVW-CONVERGED-SW         PIC X(1) VALUE 'N'.
009000         88  EVW-CONVERGED            VALUE 'Y'.
009100     05  EVW-WF-LOW               PIC S9(7)V9999 COMP-3.
009200     05  EVW-WF-HIGH              PIC S9(7)V9999 COMP-3.
009300     05  EVW-WF-MID               PIC S9(7)V9999 COMP-3.
009400     05  EVW-WF-LAMBDA            PIC S9(7)V9999 COMP-3.
009500     05  EVW-WF-SUM-TRIAL         PIC S9(7)V9999 COMP-3.
009600     05  EVW-WF-TRIAL             PIC S9(7)V9999 COMP-3.
009700     05  EVW-WF-WEIGHT-BASIS      PIC S9(5)V9999 COMP-3.
009800     05  EVW-WF-DELTA             PIC S9(7)V9999 COMP-3.
009900     05  EVW-WF-DELTA-X REDEFINES EVW-WF-DELTA PIC X(6).
010000     05  EVW-CHARGER-SUM          PIC S9(6)V99 COMP-3.
010100     05  EVW-CHARGER-FACTOR       PIC S9(3)V9999 COMP-3.
010200     05  EVW-GRAND-TOTAL          PIC S9(6)V99 COMP-3 VALUE ZERO.
010300     05  EVW-GRID-FACTOR          PIC S9(3)V9999 COMP-3.
010400     05  EVW-LOAD-FOR-BESS        PIC S9(6)V99 COMP-3 VALUE ZERO.
010500     05  EVW-GRID-LOAD            PIC S9(6)V99 COMP-3 VALUE ZERO.
010600     05  EVW-GRID-POWER-DERATED   PIC S9(6)V99 COMP-3 VALUE ZERO.
010700     05  EVW-VALLEY-CEILING       PIC S9(6)V99 COMP-3 VALUE ZERO.
010800     05  FILLER                   PIC X(32)
010900             VALUE 'EVCSWFIL WORKING STORAGE ENDS  '.
011000 EJECT
011100**********************************************************************
011200*    LINKAGE AREA PASSED THROUGH TO EVCSBESS ON EACH CALL           *
011300**********************************************************************
011400 01  EVW-BESS-PARMS.
011500     05  EVW-BESS-FUNCTION        PIC X(1).
011600     05  EVW-BESS-CAPACITY        PIC S9(5)V99.
011700     05  EVW-BESS-MAX-POWER       PIC S9(5)V99.
011800     05  EVW-BESS-SOC             PIC S9(6)V99.
011900     05  EVW-BESS-REQUEST-POWER   PIC S9(6)V99.
012000     05  EVW-BESS-DURATION-SECS   PIC S9(5) COMP-3.
012100     05  EVW-BESS-GRID-CAPACITY   PIC S9(5)V99.
012200     05  EVW-BESS-SAFETY-MARGIN   PIC S9(5)V99.
012300     05  EVW-BESS-ACTUAL-POWER    PIC S9(6)V99.
012400     05  EVW-BESS-CURRENT-FLOW    PIC S9(6)V99.
012500     05  EVW-BESS-AVAIL-DISCHARGE PIC S9(5)V99.
012600     05  EVW-BESS-AVAIL-CHARGE    PIC S9(5)V99.
012700     05  EVW-BESS-AVAILABLE-IND   PIC X(1).
012800         88  EVW-BESS-IS-AVAILABLE    VALUE 'Y'.
012900     05  EVW-BESS-EMERGENCY-IND   PIC X(1).
013000     05  EVW-BESS-SOC-PERCENT     PIC S9(3)V99.
013100     05  EVW-BESS-RETURN-CODE     PIC X(1).
013200 EJECT
013300 LINKAGE SECTION.
013400     COPY EVSTACFG.
013500     COPY EVSESTBL.
013600**********************************************************************
013700*    LK-WFIL-CONTROL - SHARED PARAMETER AREA WITH EVCSALOC          *
013800**********************************************************************
013900 01  LK-WFIL-CONTROL.
014000     05  LK-WFIL-GRID-CAPACITY    PIC S9(5)V99.
014100     05  LK-WFIL-BATTERY-CAPACITY PIC S9(5)V99.
014200     05  LK-WFIL-BATTERY-MAXPOWER PIC S9(5)V99.
014300     05  LK-WFIL-BATTERY-SOC      PIC S9(6)V99.
014400     05  LK-WFIL-BATTERY-FLOW     PIC S9(6)V99.
014500     05  LK-WFIL-TOTAL-ALLOCATED  PIC S9(6)V99.
014600 EJECT
014700**********************************************************************
014800*                        PROCEDURE DIVISION                        *
014900**********************************************************************
015000 PROCEDURE DIVISION USING EV-CHARGER-TABLE-AREA
015100                          EV-SESSION-TABLE-AREA
015200                          LK-WFIL-CONTROL.
015300
015400 000-MAINLINE.
015500     ADD 1 TO EVW-CALL-CNTR
015600     PERFORM 100-COUNT-ACTIVE-SESSIONS
015700     PERFORM 110-COMPUTE-AVAILABLE-POWER
015800     IF EVW-AVAILABLE-POWER > ZERO
015900        AND EVW-ACTIVE-SESSION-CNT > ZERO
016000         PERFORM 200-WATER-FILL-ALLOCATE
016100     ELSE
016200         PERFORM 190-ZERO-ALL-ALLOCATIONS
016300     END-IF
016400     PERFORM 220-APPLY-CHARGER-LIMITS
016500     MOVE EVW-GRAND-TOTAL TO EVW-LOAD-FOR-BESS
016600     PERFORM 230-APPLY-GRID-LIMIT
016700     MOVE EVW-GRAND-TOTAL TO LK-WFIL-TOTAL-ALLOCATED
016800     PERFORM 250-BESS-PEAK-SHAVE-DECISION
016900     GOBACK
017000     .
017100 EJECT
017200**********************************************************************
017300*              100-COUNT-ACTIVE-SESSIONS                           *
017400**********************************************************************
017500 100-COUNT-ACTIVE-SESSIONS.
017600     MOVE ZERO TO EVW-ACTIVE-SESSION-CNT
017700     PERFORM 101-COUNT-ACTIVE-STEP
017800         VARYING EVW-SUB FROM 1 BY 1
017900         UNTIL EVW-SUB > EV-SESSION-COUNT
018000     .
018100 101-COUNT-ACTIVE-STEP.
018200     IF EVS-STATE-ACTIVE (EVW-SUB)
018300         ADD 1 TO EVW-ACTIVE-SESSION-CNT
018400     END-IF
018500     .
018600 EJECT
018700**********************************************************************
018800*              110-COMPUTE-AVAILABLE-POWER                         *
018900*    WFIL-0119 - STEP 1: DERATED GRID CAPACITY PLUS WHATEVER THE    *
019000*    BATTERY CAN CONTRIBUTE BY DISCHARGING RIGHT NOW                *
019100**********************************************************************
019200 110-COMPUTE-AVAILABLE-POWER.
019300     MOVE 'A'                      TO EVW-BESS-FUNCTION
019400     MOVE LK-WFIL-BATTERY-CAPACITY TO EVW-BESS-CAPACITY
019500     MOVE LK-WFIL-BATTERY-MAXPOWER TO EVW-BESS-MAX-POWER
019600     MOVE LK-WFIL-BATTERY-SOC      TO EVW-BESS-SOC
019700     CALL 'EVCSBESS' USING EVW-BESS-PARMS
019800     COMPUTE EVW-AVAILABLE-POWER ROUNDED =
019900         LK-WFIL-GRID-CAPACITY - EV-STATIC-LOAD -
020000         EV-GRID-SAFETY-MARGIN + EVW-BESS-AVAIL-DISCHARGE
020100     IF EVW-AVAILABLE-POWER < ZERO
020200         MOVE ZERO TO EVW-AVAILABLE-POWER
020300     END-IF
020400     IF EVW-TRACE-IS-ON
020500         DISPLAY 'EVCSWFIL - AVAILABLE POWER=' EVW-AVAILABLE-POWER
020600     END-IF
020700     .
020800 EJECT
020900**********************************************************************
021000*              190-ZERO-ALL-ALLOCATIONS                            *
021100**********************************************************************
021200 190-ZERO-ALL-ALLOCATIONS.
021300     PERFORM 191-ZERO-ALLOCATION-STEP
021400         VARYING EVW-SUB FROM 1 BY 1
021500         UNTIL EVW-SUB > EV-SESSION-COUNT
021600     .
021700 191-ZERO-ALLOCATION-STEP.
021800     IF EVS-STATE-ACTIVE (EVW-SUB)
021900         MOVE ZERO TO EVS-ALLOCATED-POWER (EVW-SUB)
022000     END-IF
022100     .
022200 EJECT
022300**********************************************************************
022400*              200-WATER-FILL-ALLOCATE                             *
022500*    WFIL-0119 - PROPORTIONAL-FAIR WATER-FILLING, UP TO 20 OUTER    *
022600*    ITERATIONS, EACH RESOLVING A BINARY SEARCH FOR LAMBDA          *
022700**********************************************************************
022800 200-WATER-FILL-ALLOCATE.
022900     PERFORM 201-INIT-EPSILON-STEP
023000         VARYING EVW-SUB FROM 1 BY 1
023100         UNTIL EVW-SUB > EV-SESSION-COUNT
023200     MOVE 'N' TO EVW-CONVERGED-SW
023300     PERFORM 202-WATER-FILL-OUTER-STEP
023400         VARYING EVW-ITER FROM 1 BY 1
023500         UNTIL EVW-ITER > EV-MAX-ITERATIONS
023600            OR EVW-CONVERGED
023700     .
023800 201-INIT-EPSILON-STEP.
023900     IF EVS-STATE-ACTIVE (EVW-SUB)
024000         MOVE EV-EPSILON TO EVS-ALLOCATED-POWER (EVW-SUB)
024100     END-IF
024200     .
024300 202-WATER-FILL-OUTER-STEP.
024400     PERFORM 210-SAVE-PRIOR-ALLOCATIONS
024500     PERFORM 211-BINARY-SEARCH-LAMBDA
024600     PERFORM 212-APPLY-LAMBDA-AND-CHECK
024700     .
024800 EJECT
024900**********************************************************************
025000*              210-SAVE-PRIOR-ALLOCATIONS                          *
025100**********************************************************************
025200 210-SAVE-PRIOR-ALLOCATIONS.
025300     PERFORM 2101-SAVE-PRIOR-STEP
025400         VARYING EVW-SUB FROM 1 BY 1
025500         UNTIL EVW-SUB > EV-SESSION-COUNT
025600     .
025700 2101-SAVE-PRIOR-STEP.
025800     IF EVS-STATE-ACTIVE (EVW-SUB)
025900         MOVE EVS-ALLOCATED-POWER (EVW-SUB)
026000             TO EVS-PRIOR-ALLOCATION (EVW-SUB)
026100     END-IF
026200     .
026300 EJECT
026400**********************************************************************
026500*              211-BINARY-SEARCH-LAMBDA                            *
026600*    WFIL-0455 - 15 ITERATIONS OVER [0, AVAILABLE-POWER * 1000]     *
026700**********************************************************************
026800 211-BINARY-SEARCH-LAMBDA.
026900     MOVE ZERO TO EVW-WF-LOW
027000     COMPUTE EVW-WF-HIGH ROUNDED = EVW-AVAILABLE-POWER * 1000
027100     PERFORM 2111-BINARY-SEARCH-STEP
027200         VARYING EVW-BIN-ITER FROM 1 BY 1
027300         UNTIL EVW-BIN-ITER > EV-BINSRCH-ITERATIONS
027400     COMPUTE EVW-WF-LAMBDA ROUNDED = (EVW-WF-LOW + EVW-WF-HIGH) / 2
027500     .
027600 2111-BINARY-SEARCH-STEP.
027700     COMPUTE EVW-WF-MID ROUNDED = (EVW-WF-LOW + EVW-WF-HIGH) / 2
027800     MOVE ZERO TO EVW-WF-SUM-TRIAL
027900     PERFORM 2112-SUM-TRIAL-STEP
028000         VARYING EVW-SUB FROM 1 BY 1
028100         UNTIL EVW-SUB > EV-SESSION-COUNT
028200     IF EVW-WF-SUM-TRIAL > EVW-AVAILABLE-POWER
028300         MOVE EVW-WF-MID TO EVW-WF-HIGH
028400     ELSE
028500         MOVE EVW-WF-MID TO EVW-WF-LOW
028600     END-IF
028700     .
028800 2112-SUM-TRIAL-STEP.
028900     IF EVS-STATE-ACTIVE (EVW-SUB)
029000         MOVE EVS-ALLOCATED-POWER (EVW-SUB)
029100             TO EVW-WF-WEIGHT-BASIS
029200         IF EVW-WF-WEIGHT-BASIS < EV-EPSILON
029300             MOVE EV-EPSILON TO EVW-WF-WEIGHT-BASIS
029400         END-IF
029500         COMPUTE EVW-WF-TRIAL ROUNDED =
029600             EVW-WF-MID * EVW-WF-WEIGHT-BASIS
029700         IF EVW-WF-TRIAL > EVS-VEHICLE-MAX-POWER (EVW-SUB)
029800             MOVE EVS-VEHICLE-MAX-POWER (EVW-SUB)
029900                 TO EVW-WF-TRIAL
030000         END-IF
030100         ADD EVW-WF-TRIAL TO EVW-WF-SUM-TRIAL
030200     END-IF
030300     .
030400 EJECT
030500**********************************************************************
030600*              212-APPLY-LAMBDA-AND-CHECK                          *
030700*    WFIL-0233 - NEW ALLOCATION PER SESSION, THEN CHECK FOR EARLY   *
030800*    CONVERGENCE (ALL DELTAS <= 0.01 KW IN ABSOLUTE VALUE)          *
030900**********************************************************************
031000 212-APPLY-LAMBDA-AND-CHECK.
031100     SET EVW-CONVERGED TO TRUE
031200     PERFORM 2121-APPLY-LAMBDA-STEP
031300         VARYING EVW-SUB FROM 1 BY 1
031400         UNTIL EVW-SUB > EV-SESSION-COUNT
031500     .
031600 2121-APPLY-LAMBDA-STEP.
031700     IF EVS-STATE-ACTIVE (EVW-SUB)
031800         MOVE EVS-PRIOR-ALLOCATION (EVW-SUB)
031900             TO EVW-WF-WEIGHT-BASIS
032000         IF EVW-WF-WEIGHT-BASIS < EV-EPSILON
032100             MOVE EV-EPSILON TO EVW-WF-WEIGHT-BASIS
032200         END-IF
032300         COMPUTE EVW-WF-TRIAL ROUNDED =
032400             EVW-WF-LAMBDA * EVW-WF-WEIGHT-BASIS
032500         IF EVW-WF-TRIAL > EVS-VEHICLE-MAX-POWER (EVW-SUB)
032600             MOVE EVS-VEHICLE-MAX-POWER (EVW-SUB) TO EVW-WF-TRIAL
032700         END-IF
032800         IF EVW-WF-TRIAL < EV-EPSILON
032900             MOVE EV-EPSILON TO EVW-WF-TRIAL
033000         END-IF
033100         MOVE EVW-WF-TRIAL TO EVS-ALLOCATED-POWER (EVW-SUB)
033200         COMPUTE EVW-WF-DELTA ROUNDED =
033300             EVS-ALLOCATED-POWER (EVW-SUB) -
033400             EVS-PRIOR-ALLOCATION (EVW-SUB)
033500         IF EVW-WF-DELTA < ZERO
033600             COMPUTE EVW-WF-DELTA = ZERO - EVW-WF-DELTA
033700         END-IF
033800         IF EVW-WF-DELTA > EV-CONVERGE-THRESHOLD
033900             SET EVW-CONVERGED TO FALSE
034000         END-IF
034100     END-IF
034200     .
034300 EJECT
034400**********************************************************************
034500*              220-APPLY-CHARGER-LIMITS                            *
034600*    WFIL-0255 - GROUP ACTIVE SESSIONS BY CHARGER, SCALE DOWN ANY   *
034700*    CHARGER WHOSE SESSIONS SUM PAST ITS MAX POWER                  *
034800**********************************************************************
034900 220-APPLY-CHARGER-LIMITS.
035000     PERFORM 2201-CHARGER-LIMIT-STEP
035100         VARYING EVW-CHG-SUB FROM 1 BY 1
035200         UNTIL EVW-CHG-SUB > EV-CHARGER-TABLE-CNT
035300     PERFORM 221-SUM-ALL-ALLOCATIONS
035400     .
035500 2201-CHARGER-LIMIT-STEP.
035600     MOVE ZERO TO EVW-CHARGER-SUM
035700     PERFORM 2202-CHARGER-SUM-STEP
035800         VARYING EVW-SUB FROM 1 BY 1
035900         UNTIL EVW-SUB > EV-SESSION-COUNT
036000     IF EVW-CHARGER-SUM > EVT-CHARGER-MAX-POWER (EVW-CHG-SUB)
036100        AND EVW-CHARGER-SUM > ZERO
036200         COMPUTE EVW-CHARGER-FACTOR ROUNDED =
036300             EVT-CHARGER-MAX-POWER (EVW-CHG-SUB) /
036400             EVW-CHARGER-SUM
036500         PERFORM 2203-CHARGER-SCALE-STEP
036600             VARYING EVW-SUB FROM 1 BY 1
036700             UNTIL EVW-SUB > EV-SESSION-COUNT
036800     END-IF
036900     .
037000 2202-CHARGER-SUM-STEP.
037100     IF EVS-STATE-ACTIVE (EVW-SUB)
037200        AND EVS-CHARGER-ID (EVW-SUB) = EVT-CHARGER-ID (EVW-CHG-SUB)
037300         ADD EVS-ALLOCATED-POWER (EVW-SUB) TO EVW-CHARGER-SUM
037400     END-IF
037500     .
037600 2203-CHARGER-SCALE-STEP.
037700     IF EVS-STATE-ACTIVE (EVW-SUB)
037800        AND EVS-CHARGER-ID (EVW-SUB) = EVT-CHARGER-ID (EVW-CHG-SUB)
037900         COMPUTE EVS-ALLOCATED-POWER (EVW-SUB) ROUNDED =
038000             EVS-ALLOCATED-POWER (EVW-SUB) * EVW-CHARGER-FACTOR
038100     END-IF
038200     .
038300 EJECT
038400**********************************************************************
038500*              221-SUM-ALL-ALLOCATIONS                             *
038600**********************************************************************
038700 221-SUM-ALL-ALLOCATIONS.
038800     MOVE ZERO TO EVW-GRAND-TOTAL
038900     PERFORM 2211-SUM-ALLOC-STEP
039000         VARYING EVW-SUB FROM 1 BY 1
039100         UNTIL EVW-SUB > EV-SESSION-COUNT
039200     .
039300 2211-SUM-ALLOC-STEP.
039400     IF EVS-STATE-ACTIVE (EVW-SUB)
039500         ADD EVS-ALLOCATED-POWER (EVW-SUB) TO EVW-GRAND-TOTAL
039600     END-IF
039700     .
039800 EJECT
039900**********************************************************************
040000*              230-APPLY-GRID-LIMIT                                *
040100*    WFIL-0119 - STEP 5: SCALE EVERY ALLOCATION DOWN IF THE GRAND   *
040200*    TOTAL STILL EXCEEDS AVAILABLE POWER AFTER CHARGER LIMITS       *
040300**********************************************************************
040400 230-APPLY-GRID-LIMIT.
040500     IF EVW-GRAND-TOTAL > EVW-AVAILABLE-POWER
040600        AND EVW-GRAND-TOTAL > ZERO
040700         COMPUTE EVW-GRID-FACTOR ROUNDED =
040800             EVW-AVAILABLE-POWER / EVW-GRAND-TOTAL
040900         PERFORM 2301-GRID-SCALE-STEP
041000             VARYING EVW-SUB FROM 1 BY 1
041100             UNTIL EVW-SUB > EV-SESSION-COUNT
041200         PERFORM 221-SUM-ALL-ALLOCATIONS
041300     END-IF
041400     .
041500 2301-GRID-SCALE-STEP.
041600     IF EVS-STATE-ACTIVE (EVW-SUB)
041700         COMPUTE EVS-ALLOCATED-POWER (EVW-SUB) ROUNDED =
041800             EVS-ALLOCATED-POWER (EVW-SUB) * EVW-GRID-FACTOR
041900     END-IF
042000     .
042100 EJECT
042200**********************************************************************
042300*              250-BESS-PEAK-SHAVE-DECISION                        *
042400*    WFIL-0164/0493 - USES THE STEP 3/4 LOAD FIGURE (BEFORE THE     *
042500*    GRID-LEVEL SCALE-DOWN IN STEP 5) AS THE GRID LOAD              *
042600**********************************************************************
042700 250-BESS-PEAK-SHAVE-DECISION.
042800     COMPUTE EVW-GRID-LOAD ROUNDED =
042900         EVW-LOAD-FOR-BESS + EV-STATIC-LOAD
043000     COMPUTE EVW-GRID-POWER-DERATED ROUNDED =
043100         LK-WFIL-GRID-CAPACITY - EV-STATIC-LOAD -
043200         EV-GRID-SAFETY-MARGIN
043300     MOVE LK-WFIL-BATTERY-CAPACITY TO EVW-BESS-CAPACITY
043400     MOVE LK-WFIL-BATTERY-MAXPOWER TO EVW-BESS-MAX-POWER
043500     MOVE LK-WFIL-BATTERY-SOC      TO EVW-BESS-SOC
043600     MOVE EV-ALLOC-INTERVAL-SECS   TO EVW-BESS-DURATION-SECS
043700     IF EVW-GRID-LOAD > EVW-GRID-POWER-DERATED
043800         MOVE 'D' TO EVW-BESS-FUNCTION
043900         COMPUTE EVW-BESS-REQUEST-POWER ROUNDED =
044000             EVW-GRID-LOAD - EVW-GRID-POWER-DERATED
044100     ELSE
044200         COMPUTE EVW-VALLEY-CEILING ROUNDED =
044300             EV-VALLEY-FACTOR * EVW-GRID-POWER-DERATED
044400         IF EVW-GRID-LOAD < EVW-VALLEY-CEILING
044500             MOVE 'C' TO EVW-BESS-FUNCTION
044600             COMPUTE EVW-BESS-REQUEST-POWER ROUNDED =
044700                 EV-CHARGE-SHARE-FACTOR *
044800                 (EVW-GRID-POWER-DERATED - EVW-GRID-LOAD)
044900         ELSE
045000             MOVE 'I' TO EVW-BESS-FUNCTION
045100             MOVE ZERO TO EVW-BESS-REQUEST-POWER
045200         END-IF
045300     END-IF
045400     CALL 'EVCSBESS' USING EVW-BESS-PARMS
045500     MOVE EVW-BESS-SOC          TO LK-WFIL-BATTERY-SOC
045600     MOVE EVW-BESS-CURRENT-FLOW TO LK-WFIL-BATTERY-FLOW
045700     IF EVW-TRACE-IS-ON
045800         PERFORM 251-TRACE-OPTIMAL-POWER
045900     END-IF
046000     .
046100 EJECT
046200**********************************************************************
046300*              251-TRACE-OPTIMAL-POWER                             *
046400*    WFIL-0164 - DIAGNOSTIC ONLY, INVOKES THE STAND-ALONE OPTIMAL-  *
046500*    POWER RECOMMENDATION RULE AND TRACES IT - NOT PRINTED ON THE   *
046600*    ALLOCATION RESULT RECORD                                      *
046700**********************************************************************
046800 251-TRACE-OPTIMAL-POWER.
046900     MOVE 'O'                      TO EVW-BESS-FUNCTION
047000     MOVE LK-WFIL-BATTERY-CAPACITY TO EVW-BESS-CAPACITY
047100     MOVE LK-WFIL-BATTERY-MAXPOWER TO EVW-BESS-MAX-POWER
047200     MOVE LK-WFIL-BATTERY-SOC      TO EVW-BESS-SOC
047300     MOVE EVW-GRID-LOAD            TO EVW-BESS-REQUEST-POWER
047400     MOVE LK-WFIL-GRID-CAPACITY    TO EVW-BESS-GRID-CAPACITY
047500     COMPUTE EVW-BESS-SAFETY-MARGIN ROUNDED =
047600         EV-STATIC-LOAD + EV-GRID-SAFETY-MARGIN
047700     CALL 'EVCSBESS' USING EVW-BESS-PARMS
047800     .
047900 EJECT
048000**********************************************************************
048100*                        999-ABEND                                  *
048200**********************************************************************
048300 999-ABEND.
048400     DISPLAY 'EVCSWFIL - UNEXPECTED CONDITION DURING ALLOCATION'
048500     .
