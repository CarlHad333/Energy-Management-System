000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     EVCSBESS.
000300 AUTHOR.         R L HUTCHENS.
000400 INSTALLATION.   DOT-MIS DATA CENTER.
000500 DATE-WRITTEN.   05/1987.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  BESS CONTROLLER SUBPROGRAM FOR THE CHARGING STATION ENERGY       *
001200*  MANAGEMENT BATCH (EVCSALOC).  MAINTAINS STATE OF CHARGE FOR THE  *
001300*  STATION BATTERY, COMPUTES SOC-BOUNDED CHARGE/DISCHARGE LIMITS,   *
001400*  PERFORMS THE ACTUAL CLAMPED CHARGE/DISCHARGE OPERATION, AND      *
001500*  PRODUCES THE STAND-ALONE OPTIMAL-POWER RECOMMENDATION USED FOR   *
001600*  DIAGNOSTIC TRACE OUTPUT.  CALLED ONCE PER EVENT BY EVCSWFIL.     *
001700*                                                                    *
001800*P    ENTRY PARAMETERS..                                            *
001900*     LK-BESS-PARMS - SEE LINKAGE SECTION.  FUNCTION CODE SELECTS   *
002000*     'A' AVAILABILITY, 'D' DISCHARGE, 'C' CHARGE, 'I' IDLE,        *
002100*     'O' OPTIMAL-POWER RECOMMENDATION.                             *
002200*                                                                    *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                             *
002400*     INVALID FUNCTION CODE CAUSES 999-ABEND.                       *
002500*                                                                    *
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                            *
002700*     NONE.                                                         *
002800*                                                                    *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                        *
003000*     NONE.                                                         *
003100*                                                                    *
003200**********************************************************************
003300*    CHANGE ACTIVITY                                                *
003400**********************************************************************
003500*   DATE     BY    REQUEST    DESCRIPTION                           *
003600*   -------- ----  ---------  -------------------------------------*
003700*   05/12/87  RLH  CK-0118    ORIGINAL PROGRAM - SOC LIMITS AND     *
003800*                             CHARGE/DISCHARGE CLAMPING             *
003900*   11/03/88  RLH  CK-0164    ADDED OPTIMAL-POWER RECOMMENDATION    *
004000*                             FUNCTION FOR TRACE DIAGNOSTICS        *
004100*   02/20/90  JTW  CK-0231    CORRECTED VALLEY-FILL AVAILABLE-      *
004200*                             CHARGE FLOOR AT ZERO                  *
004300*   09/14/91  JTW  CK-0255    ADDED EMERGENCY SOC INDICATOR         *
004400*   07/02/93  MDP  CK-0301    ADDED UPSI-0 TRACE SWITCH FOR         *
004500*                             EMERGENCY SOC DISPLAY                 *
004600*   01/18/95  MDP  CK-0340    REVIEWED FOR Y2K - NO DATE FIELDS     *
004700*                             IN THIS MODULE, NO CHANGE REQUIRED    *
004800*   08/09/99  SJK  CK-0412    Y2K CERTIFICATION SIGN-OFF - NO       *
004900*                             TWO-DIGIT YEAR FIELDS PRESENT         *
005000*   03/27/01  SJK  CK-0447    ADDED IDLE-FUNCTION CALL COUNTER      *
005100*                             FOR BALANCING AGAINST EVCSWFIL        *
005200*   06/15/04  DCO  CK-0493    CLARIFIED DISCHARGE NO-OP RETURN      *
005300*                             PATH PER AUDIT FINDING 04-118         *
005400**********************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     UPSI-0 IS EVB-TRACE-SWITCH
005900         ON STATUS IS EVB-TRACE-IS-ON
006000         OFF STATUS IS EVB-TRACE-IS-OFF.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300 01  FILLER                       PIC X(32)
006400             VALUE 'EVCSBESS WORKING STORAGE BEGINS'.
006500**********************************************************************
006600*    DATA AREAS                                                     *
006700**********************************************************************
006800     COPY EVCONST.
006900 EJECT
007000**********************************************************************
007100*    READ ONLY CONSTANTS AND WORK AREA                              *
007200**********************************************************************
007300 01  EVB-WORK-AREA.
007400     05  EVB-CALL-CNTR            PIC S9(7) COMP VALUE ZERO.
007500     05  EVB-IDLE-CALL-CNTR       PIC S9(7) COMP VALUE ZERO.
007600     05  EVB-SOC-PERCENT          PIC S9(3)V99 COMP-3 VALUE ZERO.
007700     05  EVB-SOC-PERCENT-X REDEFINES EVB-SOC-PERCENT PIC X(3).
007800     05  EVB-AVAIL-DISCHARGE-WK   PIC S9(5)V99 COMP-3 VALUE ZERO.
007900     05  EVB-AVAIL-CHARGE-WK      PIC S9(5)V99 COMP-3 VALUE ZERO.
008000     05  EVB-GRID-AVAILABLE       PIC S9(6)V99 COMP-3 VALUE ZERO.
008100     05  EVB-GRID-AVAIL-X REDEFINES EVB-GRID-AVAILABLE PIC X(5).
008200     05  EVB-ENERGY-DELTA         PIC S9(6)V9999 COMP-3 VALUE ZERO.
008300     05  EVB-CEILING-KWH          PIC S9(5)V99 COMP-3 VALUE ZERO.
008400     05  EVB-FLOOR-KWH            PIC S9(5)V99 COMP-3 VALUE ZERO.
008500     05  EVB-AVAILABLE-SW         PIC X(1) VALUE 'N'.
008600         88  EVB-BATTERY-IS-AVAILABLE VALUE 'Y'.
008700     05  FILLER                   PIC X(32)
008800             VALUE 'EVCSBESS WORKING STORAGE ENDS  '.
008900 EJECT
009000 LINKAGE SECTION.
009100**********************************************************************
009200*    LK-BESS-PARMS - SHARED PARAMETER AREA WITH EVCSWFIL            *
009300**********************************************************************
009400 01  LK-BESS-PARMS.
009500     05  LK-BESS-FUNCTION         PIC X(1).
009600         88  LK-FUNC-AVAILABILITY     VALUE 'A'.
009700         88  LK-FUNC-DISCHARGE        VALUE 'D'.
009800         88  LK-FUNC-CHARGE           VALUE 'C'.
009900         88  LK-FUNC-IDLE             VALUE 'I'.
010000         88  LK-FUNC-OPTIMAL          VALUE 'O'.
010100     05  LK-BESS-CAPACITY         PIC S9(5)V99.
010200     05  LK-BESS-MAX-POWER        PIC S9(5)V99.
010300     05  LK-BESS-SOC              PIC S9(6)V99.
010400     05  LK-BESS-SOC-X REDEFINES LK-BESS-SOC PIC X(8).
010500     05  LK-BESS-REQUEST-POWER    PIC S9(6)V99.
010600     05  LK-BESS-DURATION-SECS    PIC S9(5) COMP-3.
010700     05  LK-BESS-GRID-CAPACITY    PIC S9(5)V99.
010800     05  LK-BESS-SAFETY-MARGIN    PIC S9(5)V99.
010900     05  LK-BESS-ACTUAL-POWER     PIC S9(6)V99.
011000     05  LK-BESS-CURRENT-FLOW     PIC S9(6)V99.
011100     05  LK-BESS-AVAIL-DISCHARGE  PIC S9(5)V99.
011200     05  LK-BESS-AVAIL-CHARGE     PIC S9(5)V99.
011300     05  LK-BESS-AVAILABLE-IND    PIC X(1).
011400         88  LK-BESS-IS-AVAILABLE     VALUE 'Y'.
011500     05  LK-BESS-EMERGENCY-IND    PIC X(1).
011600         88  LK-BESS-IS-EMERGENCY     VALUE 'Y'.
011700     05  LK-BESS-SOC-PERCENT      PIC S9(3)V99.
011800     05  LK-BESS-RETURN-CODE      PIC X(1).
011900         88  LK-BESS-RC-OK            VALUE '0'.
012000         88  LK-BESS-RC-BAD-FUNC      VALUE '9'.
012100 EJECT
012200**********************************************************************
012300*                        PROCEDURE DIVISION                        *
012400**********************************************************************
012500 PROCEDURE DIVISION USING LK-BESS-PARMS.
012600
012700 000-MAINLINE.
012800     ADD 1 TO EVB-CALL-CNTR
012900     MOVE '0' TO LK-BESS-RETURN-CODE
013000     EVALUATE TRUE
013100         WHEN LK-FUNC-AVAILABILITY
013200             PERFORM 100-COMPUTE-AVAILABILITY
013300         WHEN LK-FUNC-DISCHARGE
013400             PERFORM 100-COMPUTE-AVAILABILITY
013500             PERFORM 120-DO-DISCHARGE
013600         WHEN LK-FUNC-CHARGE
013700             PERFORM 100-COMPUTE-AVAILABILITY
013800             PERFORM 130-DO-CHARGE
013900         WHEN LK-FUNC-IDLE
014000             ADD 1 TO EVB-IDLE-CALL-CNTR
014100             PERFORM 140-SET-IDLE
014200         WHEN LK-FUNC-OPTIMAL
014300             PERFORM 100-COMPUTE-AVAILABILITY
014400             PERFORM 150-OPTIMAL-POWER-RECOMMEND
014500         WHEN OTHER
014600             PERFORM 999-ABEND
014700     END-EVALUATE
014800     GOBACK
014900     .
015000 EJECT
015100**********************************************************************
015200*                  100-COMPUTE-AVAILABILITY                        *
015300*    BESS-0118 - AVAILABLE DISCHARGE/CHARGE POWER AND SOC STATUS    *
015400**********************************************************************
015500 100-COMPUTE-AVAILABILITY.
015600     MOVE 'N' TO EVB-AVAILABLE-SW
015700     MOVE ZERO TO EVB-AVAIL-DISCHARGE-WK EVB-AVAIL-CHARGE-WK
015800     MOVE ZERO TO EVB-SOC-PERCENT
015900     IF LK-BESS-CAPACITY > ZERO AND LK-BESS-MAX-POWER > ZERO
016000         SET EVB-BATTERY-IS-AVAILABLE TO TRUE
016100     END-IF
016200     IF EVB-BATTERY-IS-AVAILABLE
016300         COMPUTE EVB-SOC-PERCENT ROUNDED =
016400             (LK-BESS-SOC / LK-BESS-CAPACITY) * 100
016500         PERFORM 110-COMPUTE-AVAIL-DISCHARGE
016600         PERFORM 115-COMPUTE-AVAIL-CHARGE
016700     END-IF
016800     MOVE EVB-AVAIL-DISCHARGE-WK TO LK-BESS-AVAIL-DISCHARGE
016900     MOVE EVB-AVAIL-CHARGE-WK    TO LK-BESS-AVAIL-CHARGE
017000     MOVE EVB-AVAILABLE-SW       TO LK-BESS-AVAILABLE-IND
017100     MOVE EVB-SOC-PERCENT        TO LK-BESS-SOC-PERCENT
017200     MOVE 'N' TO LK-BESS-EMERGENCY-IND
017300     IF EVB-BATTERY-IS-AVAILABLE
017400        AND EVB-SOC-PERCENT <= EV-SOC-EMERGENCY-PCT
017500         SET LK-BESS-IS-EMERGENCY TO TRUE
017600         IF EVB-TRACE-IS-ON
017700             DISPLAY 'EVCSBESS - BATTERY SOC EMERGENCY - PCT='
017800                     EVB-SOC-PERCENT
017900         END-IF
018000     END-IF
018100     .
018200 110-COMPUTE-AVAIL-DISCHARGE.
018300     IF EVB-SOC-PERCENT <= EV-SOC-DISCHARGE-FLOOR-PCT
018400         MOVE ZERO TO EVB-AVAIL-DISCHARGE-WK
018500     ELSE
018600         COMPUTE EVB-FLOOR-KWH ROUNDED =
018700             EV-SOC-DISCHARGE-FLOOR-PCT / 100 * LK-BESS-CAPACITY
018800         COMPUTE EVB-AVAIL-DISCHARGE-WK ROUNDED =
018900             (LK-BESS-SOC - EVB-FLOOR-KWH) * 4
019000         IF EVB-AVAIL-DISCHARGE-WK > LK-BESS-MAX-POWER
019100             MOVE LK-BESS-MAX-POWER TO EVB-AVAIL-DISCHARGE-WK
019200         END-IF
019300         IF EVB-AVAIL-DISCHARGE-WK < ZERO
019400             MOVE ZERO TO EVB-AVAIL-DISCHARGE-WK
019500         END-IF
019600     END-IF
019700     .
019800 115-COMPUTE-AVAIL-CHARGE.
019900     IF EVB-SOC-PERCENT >= EV-SOC-CHARGE-CEIL-PCT
020000         MOVE ZERO TO EVB-AVAIL-CHARGE-WK
020100     ELSE
020200         COMPUTE EVB-CEILING-KWH ROUNDED =
020300             EV-SOC-CHARGE-CEIL-PCT / 100 * LK-BESS-CAPACITY
020400         COMPUTE EVB-AVAIL-CHARGE-WK ROUNDED =
020500             (EVB-CEILING-KWH - LK-BESS-SOC) * 4
020600         IF EVB-AVAIL-CHARGE-WK > LK-BESS-MAX-POWER
020700             MOVE LK-BESS-MAX-POWER TO EVB-AVAIL-CHARGE-WK
020800         END-IF
020900         IF EVB-AVAIL-CHARGE-WK < ZERO
021000             MOVE ZERO TO EVB-AVAIL-CHARGE-WK
021100         END-IF
021200     END-IF
021300     .
021400 EJECT
021500**********************************************************************
021600*                      120-DO-DISCHARGE                             *
021700*    BESS-0493 - NO-OP WHEN REQUEST <= 0, BATTERY UNAVAILABLE, OR   *
021800*    CLAMPED ACTUAL POWER <= 0 - SOC AND FLOW ARE LEFT UNTOUCHED    *
021900**********************************************************************
022000 120-DO-DISCHARGE.
022100     MOVE ZERO TO LK-BESS-ACTUAL-POWER
022200     IF LK-BESS-REQUEST-POWER > ZERO
022300        AND EVB-BATTERY-IS-AVAILABLE
022400         IF LK-BESS-REQUEST-POWER > EVB-AVAIL-DISCHARGE-WK
022500             MOVE EVB-AVAIL-DISCHARGE-WK TO LK-BESS-ACTUAL-POWER
022600         ELSE
022700             MOVE LK-BESS-REQUEST-POWER TO LK-BESS-ACTUAL-POWER
022800         END-IF
022900         IF LK-BESS-ACTUAL-POWER > ZERO
023000             COMPUTE EVB-ENERGY-DELTA ROUNDED =
023100                 LK-BESS-ACTUAL-POWER *
023200                 LK-BESS-DURATION-SECS / 3600
023300             COMPUTE EVB-FLOOR-KWH ROUNDED =
023400                 EV-SOC-DISCHARGE-FLOOR-PCT / 100 *
023500                 LK-BESS-CAPACITY
023600             COMPUTE LK-BESS-SOC ROUNDED =
023700                 LK-BESS-SOC - EVB-ENERGY-DELTA
023800             IF LK-BESS-SOC < EVB-FLOOR-KWH
023900                 MOVE EVB-FLOOR-KWH TO LK-BESS-SOC
024000             END-IF
024100             MOVE LK-BESS-ACTUAL-POWER TO LK-BESS-CURRENT-FLOW
024200         END-IF
024300     END-IF
024400     .
024500 EJECT
024600**********************************************************************
024700*                      130-DO-CHARGE                                *
024800*    BESS-0118 - NO-OP WHEN REQUEST <= 0, BATTERY UNAVAILABLE, OR   *
024900*    CLAMPED ACTUAL POWER <= 0 - SOC AND FLOW ARE LEFT UNTOUCHED    *
025000**********************************************************************
025100 130-DO-CHARGE.
025200     MOVE ZERO TO LK-BESS-ACTUAL-POWER
025300     IF LK-BESS-REQUEST-POWER > ZERO
025400        AND EVB-BATTERY-IS-AVAILABLE
025500         IF LK-BESS-REQUEST-POWER > EVB-AVAIL-CHARGE-WK
025600             MOVE EVB-AVAIL-CHARGE-WK TO LK-BESS-ACTUAL-POWER
025700         ELSE
025800             MOVE LK-BESS-REQUEST-POWER TO LK-BESS-ACTUAL-POWER
025900         END-IF
026000         IF LK-BESS-ACTUAL-POWER > ZERO
026100             COMPUTE EVB-ENERGY-DELTA ROUNDED =
026200                 LK-BESS-ACTUAL-POWER *
026300                 LK-BESS-DURATION-SECS / 3600
026400             COMPUTE EVB-CEILING-KWH ROUNDED =
026500                 EV-SOC-CHARGE-CEIL-PCT / 100 * LK-BESS-CAPACITY
026600             COMPUTE LK-BESS-SOC ROUNDED =
026700                 LK-BESS-SOC + EVB-ENERGY-DELTA
026800             IF LK-BESS-SOC > EVB-CEILING-KWH
026900                 MOVE EVB-CEILING-KWH TO LK-BESS-SOC
027000             END-IF
027100             COMPUTE LK-BESS-CURRENT-FLOW = ZERO - LK-BESS-ACTUAL-POWER
027200         END-IF
027300     END-IF
027400     .
027500 EJECT
027600**********************************************************************
027700*                      140-SET-IDLE                                 *
027800**********************************************************************
027900 140-SET-IDLE.
028000     MOVE ZERO TO LK-BESS-CURRENT-FLOW
028100     MOVE ZERO TO LK-BESS-ACTUAL-POWER
028200     .
028300 EJECT
028400**********************************************************************
028500*                 150-OPTIMAL-POWER-RECOMMEND                       *
028600*    BESS-0164 - STAND-ALONE ADVISORY RULE, NOT WIRED TO THE        *
028700*    ALLOCATION RESULT RECORD - DIAGNOSTIC / TRACE USE ONLY         *
028800**********************************************************************
028900 150-OPTIMAL-POWER-RECOMMEND.
029000     COMPUTE EVB-GRID-AVAILABLE ROUNDED =
029100         LK-BESS-GRID-CAPACITY - LK-BESS-SAFETY-MARGIN
029200     MOVE ZERO TO LK-BESS-ACTUAL-POWER
029300     IF LK-BESS-REQUEST-POWER > EVB-GRID-AVAILABLE
029400         IF (LK-BESS-REQUEST-POWER - EVB-GRID-AVAILABLE)
029500                             > EVB-AVAIL-DISCHARGE-WK
029600             MOVE EVB-AVAIL-DISCHARGE-WK TO LK-BESS-ACTUAL-POWER
029700         ELSE
029800             COMPUTE LK-BESS-ACTUAL-POWER ROUNDED =
029900                 LK-BESS-REQUEST-POWER - EVB-GRID-AVAILABLE
030000         END-IF
030100     ELSE
030200         IF (EVB-GRID-AVAILABLE - LK-BESS-REQUEST-POWER) > 10.0
030300             IF (EVB-GRID-AVAILABLE - LK-BESS-REQUEST-POWER) * 0.5
030400                             > EVB-AVAIL-CHARGE-WK
030500                 COMPUTE LK-BESS-ACTUAL-POWER =
030600                     ZERO - EVB-AVAIL-CHARGE-WK
030700             ELSE
030800                 COMPUTE LK-BESS-ACTUAL-POWER ROUNDED =
030900                     ZERO -
031000                     ((EVB-GRID-AVAILABLE - LK-BESS-REQUEST-POWER)
031100                                                           * 0.5)
031200             END-IF
031300         END-IF
031400     END-IF
031500     IF EVB-TRACE-IS-ON
031600         DISPLAY 'EVCSBESS - OPTIMAL POWER REC=' LK-BESS-ACTUAL-POWER
031700     END-IF
031800     .
031900 EJECT
032000**********************************************************************
032100*                        999-ABEND                                  *
032200**********************************************************************
032300 999-ABEND.
032400     SET LK-BESS-RC-BAD-FUNC TO TRUE
032500     DISPLAY 'EVCSBESS - INVALID FUNCTION CODE - '
032600             LK-BESS-FUNCTION
032700     .
