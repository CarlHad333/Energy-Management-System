000100**********************************************************************
000200*    EVSTACFG  -  STATION AND CHARGER CONFIGURATION RECORDS         *
000300*    COPY MEMBER FOR THE STACFG INPUT FILE (STATION-CONFIG)        *
000400*    ONE STATION RECORD FOLLOWED BY CHARGER-COUNT CHARGER RECORDS  01SMW
000500**********************************************************************
000600 01  EV-STATION-CONFIG-REC.
000700     05  SC-STATION-ID            PIC X(12).
000800     05  SC-GRID-CAPACITY         PIC S9(5)V99.
000900     05  SC-BATTERY-CAPACITY      PIC S9(5)V99.
001000     05  SC-BATTERY-MAX-POWER     PIC S9(5)V99.
001100     05  SC-CHARGER-COUNT         PIC 9(2).
001200     05  FILLER                   PIC X(44).
001300 EJECT
001400**********************************************************************
001500*    CHARGER CONFIGURATION RECORD - SC-CHARGER-COUNT RECORDS FOLLOW *
001600**********************************************************************
001700 01  EV-CHARGER-CONFIG-REC.
001800     05  CC-CHARGER-ID            PIC X(8).
001900     05  CC-CHARGER-MAX-POWER     PIC S9(5)V99.
002000     05  CC-CONNECTOR-COUNT       PIC 9(2).
002100     05  FILLER                   PIC X(63).
002200 EJECT
002300**********************************************************************
002400*    WORKING STORAGE CHARGER LOOKUP TABLE - LOADED AT INIT TIME     *
002500*    SEARCHED BY CHARGER ID DURING START-EVENT VALIDATION          02SMW
002600**********************************************************************
002700 01  EV-CHARGER-TABLE-AREA.
002800     05  EV-CHARGER-TABLE-CNT     PIC S9(4) COMP VALUE ZERO.
002900     05  EV-CHARGER-TABLE OCCURS 10 TIMES
003000                 INDEXED BY EV-CHG-IDX EV-CHG-IDX2.
003100         10  EVT-CHARGER-ID           PIC X(8).
003200         10  EVT-CHARGER-MAX-POWER    PIC S9(5)V99.
003300         10  EVT-CONNECTOR-COUNT      PIC 9(2).
003400         10  EVT-CHARGER-ALLOC-TOTAL  PIC S9(6)V99 COMP-3.
003500         10  FILLER                   PIC X(10).
