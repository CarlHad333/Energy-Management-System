000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     EVCSALOC.
000300 AUTHOR.         W K PATTERSON.
000400 INSTALLATION.   DOT-MIS DATA CENTER.
000500 DATE-WRITTEN.   01/1987.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  BATCH CORE OF THE CURB-SIDE CHARGING STATION ENERGY MANAGEMENT    *
001200*  SYSTEM.  READS A STATION CONFIGURATION (GRID CAPACITY, CHARGER   *
001300*  SET, OPTIONAL STATIONARY BATTERY) AND A TIME-ORDERED STREAM OF   *
001400*  SESSION EVENTS (START / UPDATE / STOP), MAINTAINS THE SESSION    *
001500*  TABLE, DRIVES THE LOAD MANAGER REALLOCATION AND THE BATTERY      *
001600*  CONTROLLER AFTER EVERY EVENT, AND WRITES AN ALLOCATION-RESULT    *
001700*  RECORD PLUS A PRINTED STATION REPORT LINE FOR EACH EVENT.        *
001800*                                                                    *
001900*J    JCL..                                                         *
002000*                                                                    *
002100* //EVCSALOC EXEC PGM=EVCSALOC                                       *
002200* //SYSOUT   DD SYSOUT=*                                             *
002300* //STACFG   DD DSN=T54.EVCS.STATION.CONFIG,DISP=SHR                 *
002400* //TRANXIN  DD DSN=T54.EVCS.TRANSACTION.INPUT,DISP=SHR              *
002500* //ALOCOUT  DD DSN=T54.EVCS.ALLOCATION.OUTPUT,                      *
002600* //            DISP=(,CATLG,CATLG),                                 *
002700* //            UNIT=USER,SPACE=(CYL,(5,3),RLSE),                    *
002800* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=)                    *
002900* //RPTOUT   DD SYSOUT=*                                             *
003000* //*                                                                *
003100*                                                                    *
003200*P    ENTRY PARAMETERS..                                            *
003300*     NONE.                                                         *
003400*                                                                    *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                             *
003600*     I/O ERROR ON FILES - FORCES EOJ99-ABEND.                      *
003700*                                                                    *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                            *
003900*                                                                    *
004000*     EVCSWFIL ---- LOAD MANAGER REALLOCATION ENGINE                 *
005000*     EVCSBESS ---- BATTERY STATE OF CHARGE CONTROLLER               *
005100*                                                                    *
005200*U    USER CONSTANTS AND TABLES REFERENCED..                        *
005300*     EVCONST ---- WATER-FILLING AND BESS TUNABLES                  *
005400*                                                                    *
005500**********************************************************************
005600*    CHANGE ACTIVITY                                                 *
005700**********************************************************************
005800*   DATE     BY    REQUEST    DESCRIPTION                            *
005900*   -------- ----  ---------  ------------------------------------- *
006000*   01/09/87  WKP  CK-0110    ORIGINAL PROGRAM                       *
006100*   05/12/87  RLH  CK-0118    PULLED BATTERY SOC MATH OUT TO A       *
006200*                             SEPARATE CALLED MODULE (EVCSBESS)      *
006300*   06/22/87  JTW  CK-0119    PULLED WATER-FILLING AND CONSTRAINT    *
006400*                             ENFORCEMENT OUT TO EVCSWFIL SO THE     *
006500*                             DRIVER ONLY OWNS SESSION LIFECYCLE     *
006600*                             AND REPORTING                          *
006700*   02/03/88  WKP  CK-0142    ADDED CONNECTOR-OCCUPIED CHECK ON      *
006800*                             START EVENTS PER OPS REQUEST 88-004    *
006900*   11/19/89  DMK  CK-0201    CORRECTED ENERGY ACCUMULATION TO       *
007000*                             IGNORE NEGATIVE CONSUMED-POWER         *
007100*   07/02/93  MDP  CK-0301    ADDED FAIRNESS INDEX TO REPORT DETAIL  *
007200*                             AND END OF JOB SUMMARY LINE            *
007300*   01/18/95  MDP  CK-0340    Y2K REVIEW - NO CENTURY-BEARING DATE   *
007400*                             FIELDS IN THIS PROGRAM, NO CHANGE      *
007500*   08/09/99  SJK  CK-0412    Y2K CERTIFICATION SIGN-OFF             *
007600*   02/11/02  SJK  CK-0455    SYNCHRONIZED GRID-AVAILABLE-POWER      *
007700*                             FORMULA WITH EVCSWFIL PER ENG          *
007800*                             REQUEST 02-019                        *
007900*   06/15/04  DCO  CK-0493    CLARIFIED SUMMARY SOC-PERCENT          *
008000*                             CALCULATION PER AUDIT 04-118           *
008050*   09/30/05  DCO  CK-0510    RECAST ALL TABLE SCANS TO THE OUT-OF-  *
008060*                             LINE PERFORM/VARYING HOUSE STANDARD,   *
008070*                             ADDED EARLY-EXIT ON FOUND-SWITCH TO    *
008080*                             THE SESSION AND CHARGER SEARCHES, AND  *
008090*                             MADE FILE ORGANIZATION EXPLICIT PER    *
008095*                             THE SHOP CODING STANDARD REVIEW        *
008100**********************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     UPSI-0 IS EVA-TRACE-SWITCH
008600         ON STATUS IS EVA-TRACE-IS-ON
008700         OFF STATUS IS EVA-TRACE-IS-OFF.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT STATION-CONFIG-FILE ASSIGN TO STACFG
009010         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-STACFG-STATUS.
009200     SELECT TRANSACTION-FILE ASSIGN TO TRANXIN
009210         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-TRANXIN-STATUS.
009400     SELECT ALLOCATION-OUT-FILE ASSIGN TO ALOCOUT
009410         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-ALOCOUT-STATUS.
009600     SELECT REPORT-FILE ASSIGN TO RPTOUT
009610         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-RPTOUT-STATUS.
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  STATION-CONFIG-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  STACFG-REC                   PIC X(80).
010400 FD  TRANSACTION-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD.
010700 01  TRANXIN-REC                  PIC X(80).
010800 FD  ALLOCATION-OUT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100 01  ALOCOUT-REC                  PIC X(132).
011200 FD  REPORT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500 01  RPTOUT-REC                   PIC X(132).
011600 EJECT
011700 WORKING-STORAGE SECTION.
011800 01  FILLER                       PIC X(32)
011900             VALUE 'EVCSALOC WORKING STORAGE BEGINS'.
012000**********************************************************************
012100*    DATA AREAS                                                     *
012200**********************************************************************
012300     COPY EVCONST.
012400     COPY EVSTACFG.
012500     COPY EVTRANS.
012600     COPY EVSESTBL.
012700     COPY EVALCREC.
012800 EJECT
012900**********************************************************************
013000*    READ ONLY CONSTANTS AND WORK AREA                              *
013100**********************************************************************
013200 01  EVA-WORK-AREA.
013300     05  WS-STACFG-STATUS         PIC X(2) VALUE ZERO.
013400         88  STACFG-OK                VALUE '00'.
013500         88  STACFG-EOF               VALUE '10'.
013600     05  WS-TRANXIN-STATUS        PIC X(2) VALUE ZERO.
013700         88  TRANXIN-OK               VALUE '00'.
013800         88  TRANXIN-EOF              VALUE '10'.
013900     05  WS-ALOCOUT-STATUS        PIC X(2) VALUE ZERO.
014000         88  ALOCOUT-OK               VALUE '00'.
014100     05  WS-RPTOUT-STATUS         PIC X(2) VALUE ZERO.
014200         88  RPTOUT-OK                VALUE '00'.
014300     05  EVA-END-OF-FILE-SW       PIC X(1) VALUE 'N'.
014400         88  EVA-END-OF-FILE          VALUE 'Y'.
014500     05  EVA-SUB                  PIC S9(4) COMP VALUE ZERO.
014600     05  EVA-CHG-SUB              PIC S9(4) COMP VALUE ZERO.
014700     05  EVA-SES-SUB              PIC S9(4) COMP VALUE ZERO.
014800     05  EVA-FOUND-SW             PIC X(1) VALUE 'N'.
014900         88  EVA-FOUND                VALUE 'Y'.
015000     05  EVA-STATUS-TEXT          PIC X(24) VALUE SPACES.
015100     05  EVA-BATTERY-SOC          PIC S9(6)V99 COMP-3 VALUE ZERO.
015200     05  EVA-BATTERY-FLOW         PIC S9(6)V99 COMP-3 VALUE ZERO.
015300     05  EVA-BATTERY-SOC-X REDEFINES EVA-BATTERY-SOC PIC X(5).
015400     05  EVA-TOTAL-STATION-ALLOC  PIC S9(6)V99 COMP-3 VALUE ZERO.
015500     05  EVA-TOTAL-CONSUMED       PIC S9(6)V99 COMP-3 VALUE ZERO.
015600     05  EVA-GRID-UTILIZATION     PIC S9(3)V9999 COMP-3 VALUE ZERO.
015700     05  EVA-FAIRNESS-INDEX       PIC 9V9999 COMP-3 VALUE ZERO.
015800     05  EVA-FAIRNESS-X REDEFINES EVA-FAIRNESS-INDEX PIC X(4).
015900     05  EVA-SUM-ALLOC            PIC S9(7)V9999 COMP-3 VALUE ZERO.
016000     05  EVA-SUM-ALLOC-SQ         PIC S9(9)V9999 COMP-3 VALUE ZERO.
016100     05  EVA-SUM-SQ-ALLOC         PIC S9(9)V9999 COMP-3 VALUE ZERO.
016200     05  EVA-FAIR-N               PIC S9(4) COMP VALUE ZERO.
016300     05  EVA-CENT-HOURS           PIC S9(5)V9999 COMP-3 VALUE ZERO.
016400     05  EVA-ENERGY-ADD           PIC S9(7)V9999 COMP-3 VALUE ZERO.
016500     05  EVA-TOTAL-ENERGY-FINAL   PIC S9(9)V999 COMP-3 VALUE ZERO.
016600     05  EVA-SOC-PERCENT          PIC S9(3)V99 COMP-3 VALUE ZERO.
016700     05  EVA-EVENT-CNTR           PIC 9(7) COMP-3 VALUE ZERO.
016800     05  EVA-STARTED-CNTR         PIC 9(7) COMP-3 VALUE ZERO.
016900     05  EVA-STOPPED-CNTR         PIC 9(7) COMP-3 VALUE ZERO.
017000     05  EVA-REJECTED-CNTR        PIC 9(7) COMP-3 VALUE ZERO.
017100     05  EVA-CURR-DATE.
017200         10  EVA-CURR-YY          PIC 9(2).
017300         10  EVA-CURR-MM          PIC 9(2).
017400         10  EVA-CURR-DD          PIC 9(2).
017500     05  FILLER                   PIC X(32)
017600             VALUE 'EVCSALOC WORKING STORAGE ENDS  '.
017700 EJECT
017800**********************************************************************
017900*    PARAMETER AREA PASSED TO THE LOAD MANAGER ON EACH CALL         *
018000**********************************************************************
018100 01  EVA-WFIL-CONTROL.
018200     05  EVA-WFIL-GRID-CAPACITY   PIC S9(5)V99.
018300     05  EVA-WFIL-BATTERY-CAPACITY PIC S9(5)V99.
018400     05  EVA-WFIL-BATTERY-MAXPOWER PIC S9(5)V99.
018500     05  EVA-WFIL-BATTERY-SOC     PIC S9(6)V99.
018600     05  EVA-WFIL-BATTERY-FLOW    PIC S9(6)V99.
018700     05  EVA-WFIL-TOTAL-ALLOCATED PIC S9(6)V99.
018800 EJECT
018900**********************************************************************
019000*    PRINT LINE WORK AREAS                                          *
019100**********************************************************************
019200 01  RP-HEADING-LINE.
019300     05  RP-HDG-1                 PIC X(20) VALUE 'EVCS STATION REPORT'.
019400     05  FILLER                   PIC X(2)  VALUE SPACES.
019500     05  RP-HDG-STATION           PIC X(14) VALUE SPACES.
019600     05  FILLER                   PIC X(2)  VALUE SPACES.
019700     05  RP-HDG-GRID-LIT          PIC X(14)
019800             VALUE 'GRID CAP KW = '.
019900     05  RP-HDG-GRID              PIC ZZZZ9.99.
020000     05  FILLER                   PIC X(2)  VALUE SPACES.
020100     05  RP-HDG-CHG-LIT           PIC X(14)
020200             VALUE 'CHARGERS    = '.
020300     05  RP-HDG-CHARGERS          PIC ZZ9.
020400     05  FILLER                   PIC X(2)  VALUE SPACES.
020500     05  RP-HDG-BAT-LIT           PIC X(14)
020600             VALUE 'BATTERY KWH = '.
020700     05  RP-HDG-BATTERY           PIC ZZZZ9.99.
020800     05  FILLER                   PIC X(28) VALUE SPACES.
020900 01  RP-DETAIL-LINE.
021000     05  RP-DET-SEQ               PIC ZZZZZ9.
021100     05  FILLER                   PIC X(1)  VALUE SPACES.
021200     05  RP-DET-TYPE              PIC X(6).
021300     05  FILLER                   PIC X(1)  VALUE SPACES.
021400     05  RP-DET-SESSION           PIC X(12).
021500     05  FILLER                   PIC X(1)  VALUE SPACES.
021600     05  RP-DET-STATUS            PIC X(24).
021700     05  FILLER                   PIC X(1)  VALUE SPACES.
021800     05  RP-DET-ALLOC             PIC ZZZZ9.99-.
021900     05  FILLER                   PIC X(1)  VALUE SPACES.
022000     05  RP-DET-ENERGY            PIC ZZZZZ9.999.
022100     05  FILLER                   PIC X(1)  VALUE SPACES.
022200     05  RP-DET-STATION-ALLOC     PIC ZZZZZ9.99.
022300     05  FILLER                   PIC X(1)  VALUE SPACES.
022400     05  RP-DET-SOC               PIC ZZZZZ9.99.
022500     05  FILLER                   PIC X(1)  VALUE SPACES.
022600     05  RP-DET-FAIRNESS          PIC 9.9999.
022700     05  FILLER                   PIC X(30) VALUE SPACES.
022800 01  RP-SUMMARY-LINE.
022900     05  RP-SUM-LITERAL           PIC X(30) VALUE SPACES.
023000     05  RP-SUM-VALUE             PIC ZZZZZZZ9.999.
023100     05  FILLER                   PIC X(93) VALUE SPACES.
023200 EJECT
023300 LINKAGE SECTION.
023400 EJECT
023500**********************************************************************
023600*                        PROCEDURE DIVISION                        *
023700**********************************************************************
023800 PROCEDURE DIVISION.
023900
024000 0-CONTROL-PROCESS.
024100     PERFORM 1-INITIALIZATION
024200         THRU 199-INITIALIZATION-EXIT.
024300     PERFORM 11-OPEN-FILES
024400         THRU 1199-OPEN-FILES-EXIT.
024500     PERFORM 12-WRITE-REPORT-HEADING
024600         THRU 1299-WRITE-REPORT-HEADING-EXIT.
024700     PERFORM 2-MAIN-PROCESS
024800         THRU 2-MAIN-PROCESS-EXIT
024900         UNTIL EVA-END-OF-FILE.
025000     PERFORM EOJ9-WRITE-SUMMARY
025100         THRU EOJ9899-WRITE-SUMMARY-EXIT.
025200     PERFORM EOJ9-CLOSE-FILES
025300         THRU EOJ9999-EXIT.
025400     GOBACK
025500     .
025600 EJECT
025700**********************************************************************
025800*                         INITIALIZATION                           *
025900**********************************************************************
026000 1-INITIALIZATION.
026100     ACCEPT EVA-CURR-DATE FROM DATE
026200     INITIALIZE EVA-WORK-AREA
026300     MOVE 'N' TO EVA-END-OF-FILE-SW
026400     MOVE ZERO TO EV-SESSION-COUNT
026500     MOVE ZERO TO EV-NEXT-SESSION-SEQ
026600     MOVE ZERO TO EV-CHARGER-TABLE-CNT
026700     .
026800 199-INITIALIZATION-EXIT.
026900     EXIT
027000     .
027100 EJECT
027200**********************************************************************
027300*                         OPEN ALL FILES                           *
027400**********************************************************************
027500 11-OPEN-FILES.
027600     OPEN INPUT  STATION-CONFIG-FILE
027700     IF NOT STACFG-OK
027800         DISPLAY 'OPEN FAILED ON STACFG - STATUS=' WS-STACFG-STATUS
027900         GO TO EOJ99-ABEND
028000     END-IF
028100     OPEN INPUT  TRANSACTION-FILE
028200     IF NOT TRANXIN-OK
028300         DISPLAY 'OPEN FAILED ON TRANXIN - STATUS=' WS-TRANXIN-STATUS
028400         GO TO EOJ99-ABEND
028500     END-IF
028600     OPEN OUTPUT ALLOCATION-OUT-FILE
028700     IF NOT ALOCOUT-OK
028800         DISPLAY 'OPEN FAILED ON ALOCOUT - STATUS=' WS-ALOCOUT-STATUS
028900         GO TO EOJ99-ABEND
029000     END-IF
029100     OPEN OUTPUT REPORT-FILE
029200     IF NOT RPTOUT-OK
029300         DISPLAY 'OPEN FAILED ON RPTOUT - STATUS=' WS-RPTOUT-STATUS
029400         GO TO EOJ99-ABEND
029500     END-IF
029600     PERFORM 110-READ-STATION-CONFIG
029700         THRU 11099-READ-STATION-CONFIG-EXIT
029800     PERFORM 111-LOAD-CHARGER-TABLE
029900         THRU 11199-LOAD-CHARGER-TABLE-EXIT
030000     .
030100 1199-OPEN-FILES-EXIT.
030200     EXIT
030300     .
030400 EJECT
030500**********************************************************************
030600*              110-READ-STATION-CONFIG                             *
030700**********************************************************************
030800 110-READ-STATION-CONFIG.
030900     READ STATION-CONFIG-FILE
031000     IF NOT STACFG-OK
031100         DISPLAY 'UNABLE TO READ STATION RECORD - STATUS='
031200             WS-STACFG-STATUS
031300         GO TO EOJ99-ABEND
031400     END-IF
031500     MOVE STACFG-REC TO EV-STATION-CONFIG-REC
031600     MOVE SC-GRID-CAPACITY    TO EVA-WFIL-GRID-CAPACITY
031700     MOVE SC-BATTERY-CAPACITY TO EVA-WFIL-BATTERY-CAPACITY
031800     MOVE SC-BATTERY-MAX-POWER TO EVA-WFIL-BATTERY-MAXPOWER
031900* EVCS-0142 - BATTERY STARTS FULLY CHARGED WHEN ONE IS CONFIGURED
032000     IF SC-BATTERY-CAPACITY > ZERO AND SC-BATTERY-MAX-POWER > ZERO
032100         MOVE SC-BATTERY-CAPACITY TO EVA-BATTERY-SOC
032200     ELSE
032300         MOVE ZERO TO EVA-BATTERY-SOC
032400     END-IF
032500     .
032600 11099-READ-STATION-CONFIG-EXIT.
032700     EXIT
032800     .
032900 EJECT
033000**********************************************************************
033100*              111-LOAD-CHARGER-TABLE                              *
033200**********************************************************************
033300 111-LOAD-CHARGER-TABLE.
033400     PERFORM 1111-LOAD-CHARGER-STEP
033500         VARYING EVA-CHG-SUB FROM 1 BY 1
033600         UNTIL EVA-CHG-SUB > SC-CHARGER-COUNT
033700     .
033800 11199-LOAD-CHARGER-TABLE-EXIT.
033900     EXIT
034000     .
034100 1111-LOAD-CHARGER-STEP.
034200     READ STATION-CONFIG-FILE
034300     IF NOT STACFG-OK
034400         DISPLAY 'UNABLE TO READ CHARGER RECORD - STATUS='
034500             WS-STACFG-STATUS
034600         GO TO EOJ99-ABEND
034700     END-IF
034800     MOVE STACFG-REC TO EV-CHARGER-CONFIG-REC
034900     ADD 1 TO EV-CHARGER-TABLE-CNT
035000     MOVE CC-CHARGER-ID
035100         TO EVT-CHARGER-ID (EV-CHARGER-TABLE-CNT)
035200     MOVE CC-CHARGER-MAX-POWER
035300         TO EVT-CHARGER-MAX-POWER (EV-CHARGER-TABLE-CNT)
035400     MOVE CC-CONNECTOR-COUNT
035500         TO EVT-CONNECTOR-COUNT (EV-CHARGER-TABLE-CNT)
035600     MOVE ZERO
035700         TO EVT-CHARGER-ALLOC-TOTAL (EV-CHARGER-TABLE-CNT)
035800     .
035900 EJECT
036000**********************************************************************
036100*              12-WRITE-REPORT-HEADING                             *
036200**********************************************************************
036300 12-WRITE-REPORT-HEADING.
036400     MOVE SC-STATION-ID       TO RP-HDG-STATION
036500     MOVE SC-GRID-CAPACITY    TO RP-HDG-GRID
036600     MOVE EV-CHARGER-TABLE-CNT TO RP-HDG-CHARGERS
036700     MOVE SC-BATTERY-CAPACITY TO RP-HDG-BATTERY
036800     WRITE RPTOUT-REC FROM RP-HEADING-LINE
036900     IF NOT RPTOUT-OK
037000         DISPLAY 'WRITE ERROR ON REPORT FILE'
037100         GO TO EOJ99-ABEND
037200     END-IF
037300     .
037400 1299-WRITE-REPORT-HEADING-EXIT.
037500     EXIT
037600     .
037700 EJECT
037800**********************************************************************
037900*                        MAIN PROCESS                              *
038000**********************************************************************
038100 2-MAIN-PROCESS.
038200     PERFORM 21-READ-NEXT-EVENT
038300         THRU 2199-READ-NEXT-EVENT-EXIT.
038400     IF NOT EVA-END-OF-FILE
038500         PERFORM 22-PROCESS-EVENT
038600             THRU 2299-PROCESS-EVENT-EXIT
038700     END-IF
038800     .
038900 2-MAIN-PROCESS-EXIT.
039000     EXIT
039100     .
039200 EJECT
039300**********************************************************************
039400*                    READ NEXT EVENT                               *
039500**********************************************************************
039600 21-READ-NEXT-EVENT.
039700     READ TRANSACTION-FILE
039800     IF TRANXIN-EOF
039900         SET EVA-END-OF-FILE TO TRUE
040000     ELSE
040100         IF NOT TRANXIN-OK
040200             DISPLAY 'READ FAILED ON TRANXIN - STATUS='
040300                 WS-TRANXIN-STATUS
040400             GO TO EOJ99-ABEND
040500         END-IF
040600         MOVE TRANXIN-REC TO EV-TRANS-REC
040700         ADD 1 TO EVA-EVENT-CNTR
040800     END-IF
040900     .
041000 2199-READ-NEXT-EVENT-EXIT.
041100     EXIT
041200     .
041300 EJECT
041400**********************************************************************
041500*                     PROCESS EVENT                                *
041600**********************************************************************
041700 22-PROCESS-EVENT.
041800     IF TR-VEHICLE-MAX-POWER < ZERO
041900         MOVE ZERO TO TR-VEHICLE-MAX-POWER
042000     END-IF
042100     IF TR-CONSUMED-POWER < ZERO
042200         MOVE ZERO TO TR-CONSUMED-POWER
042300     END-IF
042400     EVALUATE TRUE
042500         WHEN TR-EVENT-IS-START
042600             PERFORM 221-PROCESS-START-EVENT
042700                 THRU 22199-PROCESS-START-EVENT-EXIT
042800         WHEN TR-EVENT-IS-UPDATE
042900             PERFORM 222-PROCESS-UPDATE-EVENT
043000                 THRU 22299-PROCESS-UPDATE-EVENT-EXIT
043100         WHEN TR-EVENT-IS-STOP
043200             PERFORM 223-PROCESS-STOP-EVENT
043300                 THRU 22399-PROCESS-STOP-EVENT-EXIT
043400         WHEN OTHER
043500             MOVE 'UNKNOWN EVENT TYPE      ' TO EVA-STATUS-TEXT
043600     END-EVALUATE
043700     PERFORM 23-REALLOCATE-POWER
043800         THRU 2399-REALLOCATE-POWER-EXIT
043900     PERFORM 24-COMPUTE-STATION-STATUS
044000         THRU 2499-COMPUTE-STATION-STATUS-EXIT
044100     PERFORM 25-BUILD-ALLOCATION-RESULT
044200         THRU 2599-BUILD-ALLOCATION-RESULT-EXIT
044300     PERFORM 26-WRITE-ALLOCATION-RESULT
044400         THRU 2699-WRITE-ALLOCATION-RESULT-EXIT
044500     PERFORM 27-WRITE-REPORT-DETAIL
044600         THRU 2799-WRITE-REPORT-DETAIL-EXIT
044700     .
044800 2299-PROCESS-EVENT-EXIT.
044900     EXIT
045000     .
045100 EJECT
045200**********************************************************************
045300*              221-PROCESS-START-EVENT                             *
045400**********************************************************************
045500 221-PROCESS-START-EVENT.
045600     MOVE 'N' TO EVA-FOUND-SW
045700     PERFORM 2211-VALIDATE-CHARGER-CONNECTOR
045800         THRU 221199-VALIDATE-CHARGER-CONNECTOR-EXIT
045900     IF EVA-FOUND
046000         PERFORM 2212-CHECK-CONNECTOR-OCCUPIED
046100             THRU 221299-CHECK-CONNECTOR-OCCUPIED-EXIT
046200     ELSE
046300         MOVE 'INVALID-CHARGER-CONNECTOR' TO EVA-STATUS-TEXT
046400         ADD 1 TO EVA-REJECTED-CNTR
046500         MOVE SPACES TO TR-SESSION-ID
046600     END-IF
046700     .
046800 22199-PROCESS-START-EVENT-EXIT.
046900     EXIT
047000     .
047100 EJECT
047200**********************************************************************
047300*              2211-VALIDATE-CHARGER-CONNECTOR                     *
047400*    EVCS-0110 - CHARGER MUST EXIST AND CONNECTOR-ID MUST FALL      *
047500*    WITHIN 1 THRU THAT CHARGER'S CONNECTOR-COUNT                   *
047600**********************************************************************
047700 2211-VALIDATE-CHARGER-CONNECTOR.
047800     MOVE 'N' TO EVA-FOUND-SW
047900     PERFORM 22111-VALIDATE-STEP
048000         VARYING EVA-CHG-SUB FROM 1 BY 1
048100         UNTIL EVA-CHG-SUB > EV-CHARGER-TABLE-CNT
048200            OR EVA-FOUND
048300     .
048400 221199-VALIDATE-CHARGER-CONNECTOR-EXIT.
048500     EXIT
048600     .
048700 22111-VALIDATE-STEP.
048800     IF TR-CHARGER-ID = EVT-CHARGER-ID (EVA-CHG-SUB)
048900         IF TR-CONNECTOR-ID >= 1 AND
049000            TR-CONNECTOR-ID <= EVT-CONNECTOR-COUNT (EVA-CHG-SUB)
049100             SET EVA-FOUND TO TRUE
049200         END-IF
049300     END-IF
049400     .
049500 EJECT
049600**********************************************************************
049700*              2212-CHECK-CONNECTOR-OCCUPIED                       *
049800*    EVCS-0142 - REJECT IF AN ACTIVE SESSION ALREADY HOLDS THIS     *
049900*    CHARGER-ID / CONNECTOR-ID PAIR, OTHERWISE START THE SESSION    *
050000**********************************************************************
050100 2212-CHECK-CONNECTOR-OCCUPIED.
050200     MOVE 'N' TO EVA-FOUND-SW
050300     PERFORM 22121-OCCUPIED-SEARCH-STEP
050400         VARYING EVA-SES-SUB FROM 1 BY 1
050500         UNTIL EVA-SES-SUB > EV-SESSION-COUNT
050600            OR EVA-FOUND
050700     IF EVA-FOUND
050800         MOVE 'CONNECTOR-OCCUPIED' TO EVA-STATUS-TEXT
050900         ADD 1 TO EVA-REJECTED-CNTR
051000         MOVE SPACES TO TR-SESSION-ID
051100     ELSE
051200         ADD 1 TO EV-NEXT-SESSION-SEQ
051300         ADD 1 TO EV-SESSION-COUNT
051400         MOVE EV-SESSION-COUNT TO EVA-SES-SUB
051500         STRING 'S' DELIMITED BY SIZE
051600                EV-NEXT-SESSION-SEQ DELIMITED BY SIZE
051700                INTO EVS-SESSION-ID (EVA-SES-SUB)
051800         MOVE TR-CHARGER-ID    TO EVS-CHARGER-ID (EVA-SES-SUB)
051900         MOVE TR-CONNECTOR-ID  TO EVS-CONNECTOR-ID (EVA-SES-SUB)
052000         MOVE TR-VEHICLE-MAX-POWER
052100             TO EVS-VEHICLE-MAX-POWER (EVA-SES-SUB)
052200         MOVE ZERO TO EVS-ALLOCATED-POWER (EVA-SES-SUB)
052300         MOVE ZERO TO EVS-CONSUMED-POWER (EVA-SES-SUB)
052400         MOVE ZERO TO EVS-TOTAL-ENERGY (EVA-SES-SUB)
052500         SET EVS-STATE-ACTIVE (EVA-SES-SUB) TO TRUE
052600         MOVE EVS-SESSION-ID (EVA-SES-SUB) TO TR-SESSION-ID
052700         MOVE 'SESSION-STARTED' TO EVA-STATUS-TEXT
052800         ADD 1 TO EVA-STARTED-CNTR
052900     END-IF
053000     .
053100 221299-CHECK-CONNECTOR-OCCUPIED-EXIT.
053200     EXIT
053300     .
053400 22121-OCCUPIED-SEARCH-STEP.
053500     IF EVS-STATE-ACTIVE (EVA-SES-SUB)
053600        AND EVS-CHARGER-ID (EVA-SES-SUB) = TR-CHARGER-ID
053700        AND EVS-CONNECTOR-ID (EVA-SES-SUB) = TR-CONNECTOR-ID
053800         SET EVA-FOUND TO TRUE
053900     END-IF
054000     .
054100 EJECT
054200**********************************************************************
054300*              222-PROCESS-UPDATE-EVENT                            *
054400*    EVCS-0110/0201 - ACCUMULATE ENERGY FOR POSITIVE CONSUMPTION    *
054500*    ONLY, THEN RECORD THE VEHICLE'S LATEST NUMBERS                 *
054600**********************************************************************
054700 222-PROCESS-UPDATE-EVENT.
054800     PERFORM 2221-FIND-SESSION-BY-ID
054900         THRU 222199-FIND-SESSION-BY-ID-EXIT
055000     IF EVA-FOUND
055100         COMPUTE EVA-CENT-HOURS ROUNDED =
055200             TR-ELAPSED-SECONDS / 3600
055300         COMPUTE EVA-ENERGY-ADD ROUNDED =
055400             TR-CONSUMED-POWER * EVA-CENT-HOURS
055500         IF EVA-ENERGY-ADD > ZERO
055600             ADD EVA-ENERGY-ADD
055700                 TO EVS-TOTAL-ENERGY (EVA-SES-SUB)
055800         END-IF
055900         MOVE TR-CONSUMED-POWER
056000             TO EVS-CONSUMED-POWER (EVA-SES-SUB)
056100         MOVE TR-VEHICLE-MAX-POWER
056200             TO EVS-VEHICLE-MAX-POWER (EVA-SES-SUB)
056300         MOVE 'POWER-UPDATED' TO EVA-STATUS-TEXT
056400     ELSE
056500         MOVE 'SESSION-NOT-FOUND' TO EVA-STATUS-TEXT
056600         ADD 1 TO EVA-REJECTED-CNTR
056700     END-IF
056800     .
056900 22299-PROCESS-UPDATE-EVENT-EXIT.
057000     EXIT
057100     .
057200 EJECT
057300**********************************************************************
057400*              223-PROCESS-STOP-EVENT                              *
057500**********************************************************************
057600 223-PROCESS-STOP-EVENT.
057700     PERFORM 2221-FIND-SESSION-BY-ID
057800         THRU 222199-FIND-SESSION-BY-ID-EXIT
057900     IF EVA-FOUND
058000         SET EVS-STATE-COMPLETED (EVA-SES-SUB) TO TRUE
058100         MOVE ZERO TO EVS-ALLOCATED-POWER (EVA-SES-SUB)
058200         MOVE 'SESSION-STOPPED' TO EVA-STATUS-TEXT
058300         ADD 1 TO EVA-STOPPED-CNTR
058400     ELSE
058500         MOVE 'SESSION-NOT-FOUND' TO EVA-STATUS-TEXT
058600         ADD 1 TO EVA-REJECTED-CNTR
058700     END-IF
058800     .
058900 22399-PROCESS-STOP-EVENT-EXIT.
059000     EXIT
059100     .
059200 EJECT
059300**********************************************************************
059400*              2221-FIND-SESSION-BY-ID                             *
059500*    EVCS-0510 - EARLY-EXITS THE SCAN ON FIRST MATCH SO EVA-SES-SUB *
059600*    IS LEFT POINTING AT THE FOUND ENTRY FOR THE CALLER TO USE      *
059700**********************************************************************
059800 2221-FIND-SESSION-BY-ID.
059900     MOVE 'N' TO EVA-FOUND-SW
060000     PERFORM 22211-FIND-SESSION-STEP
060100         VARYING EVA-SES-SUB FROM 1 BY 1
060200         UNTIL EVA-SES-SUB > EV-SESSION-COUNT
060300            OR EVA-FOUND
060400     .
060500 222199-FIND-SESSION-BY-ID-EXIT.
060600     EXIT
060700     .
060800 22211-FIND-SESSION-STEP.
060900     IF EVS-STATE-ACTIVE (EVA-SES-SUB)
061000        AND EVS-SESSION-ID (EVA-SES-SUB) = TR-SESSION-ID
061100         SET EVA-FOUND TO TRUE
061200     END-IF
061300     .
061400 EJECT
061500**********************************************************************
061600*              23-REALLOCATE-POWER                                 *
061700*    EVCS-0119 - DELEGATES THE WATER-FILLING, CONSTRAINT AND BESS   *
061800*    DISPATCH WORK TO EVCSWFIL FOR EVERY EVENT PROCESSED, EVEN      *
061900*    REJECTED ONES, SO THE REPORT ALWAYS CARRIES CURRENT TOTALS     *
062000**********************************************************************
062100 23-REALLOCATE-POWER.
062200     MOVE EVA-BATTERY-SOC TO EVA-WFIL-BATTERY-SOC
062300     CALL 'EVCSWFIL' USING EV-CHARGER-TABLE-AREA
062400                           EV-SESSION-TABLE-AREA
062500                           EVA-WFIL-CONTROL
062600     MOVE EVA-WFIL-BATTERY-SOC  TO EVA-BATTERY-SOC
062700     MOVE EVA-WFIL-BATTERY-FLOW TO EVA-BATTERY-FLOW
062800     MOVE EVA-WFIL-TOTAL-ALLOCATED TO EVA-TOTAL-STATION-ALLOC
062900     .
063000 2399-REALLOCATE-POWER-EXIT.
063100     EXIT
063200     .
063300 EJECT
063400**********************************************************************
063500*              24-COMPUTE-STATION-STATUS                           *
063600**********************************************************************
063700 24-COMPUTE-STATION-STATUS.
063800     MOVE ZERO TO EVA-TOTAL-CONSUMED
063900     PERFORM 2401-SUM-CONSUMED-STEP
064000         VARYING EVA-SES-SUB FROM 1 BY 1
064100         UNTIL EVA-SES-SUB > EV-SESSION-COUNT
064200     IF SC-GRID-CAPACITY > ZERO
064300         COMPUTE EVA-GRID-UTILIZATION ROUNDED =
064400             EVA-TOTAL-STATION-ALLOC / SC-GRID-CAPACITY
064500     ELSE
064600         MOVE ZERO TO EVA-GRID-UTILIZATION
064700     END-IF
064800     PERFORM 241-COMPUTE-FAIRNESS-INDEX
064900         THRU 24199-COMPUTE-FAIRNESS-INDEX-EXIT
065000     .
065100 2499-COMPUTE-STATION-STATUS-EXIT.
065200     EXIT
065300     .
065400 2401-SUM-CONSUMED-STEP.
065500     IF EVS-STATE-ACTIVE (EVA-SES-SUB)
065600         ADD EVS-CONSUMED-POWER (EVA-SES-SUB)
065700             TO EVA-TOTAL-CONSUMED
065800     END-IF
065900     .
066000 EJECT
066100**********************************************************************
066200*              241-COMPUTE-FAIRNESS-INDEX                          *
066300*    EVCS-0301 - JAIN'S FAIRNESS INDEX OVER THE ACTIVE SESSIONS'    *
066400*    ALLOCATIONS - (SUM X)**2 / (N * SUM X**2), 1.0 IF N=0 OR ALL   *
066500*    ALLOCATIONS ARE ZERO                                          *
066600**********************************************************************
066700 241-COMPUTE-FAIRNESS-INDEX.
066800     MOVE ZERO TO EVA-SUM-ALLOC EVA-SUM-SQ-ALLOC EVA-FAIR-N
066900     PERFORM 2411-FAIRNESS-ACCUM-STEP
067000         VARYING EVA-SES-SUB FROM 1 BY 1
067100         UNTIL EVA-SES-SUB > EV-SESSION-COUNT
067200     IF EVA-FAIR-N = ZERO OR EVA-SUM-SQ-ALLOC = ZERO
067300         MOVE 1.0000 TO EVA-FAIRNESS-INDEX
067400     ELSE
067500         COMPUTE EVA-SUM-ALLOC-SQ ROUNDED =
067600             EVA-SUM-ALLOC * EVA-SUM-ALLOC
067700         COMPUTE EVA-FAIRNESS-INDEX ROUNDED =
067800             EVA-SUM-ALLOC-SQ / (EVA-FAIR-N * EVA-SUM-SQ-ALLOC)
067900     END-IF
068000     .
068100 24199-COMPUTE-FAIRNESS-INDEX-EXIT.
068200     EXIT
068300     .
068400 2411-FAIRNESS-ACCUM-STEP.
068500     IF EVS-STATE-ACTIVE (EVA-SES-SUB)
068600         ADD 1 TO EVA-FAIR-N
068700         ADD EVS-ALLOCATED-POWER (EVA-SES-SUB) TO EVA-SUM-ALLOC
068800         COMPUTE EVA-SUM-SQ-ALLOC ROUNDED =
068900             EVA-SUM-SQ-ALLOC +
069000             (EVS-ALLOCATED-POWER (EVA-SES-SUB) *
069100              EVS-ALLOCATED-POWER (EVA-SES-SUB))
069200     END-IF
069300     .
069400 EJECT
069500**********************************************************************
069600*              25-BUILD-ALLOCATION-RESULT                         *
069700**********************************************************************
069800 25-BUILD-ALLOCATION-RESULT.
069900     MOVE TR-EVENT-SEQ         TO AR-EVENT-SEQ
070000     MOVE TR-EVENT-TYPE        TO AR-EVENT-TYPE
070100     MOVE TR-SESSION-ID        TO AR-SESSION-ID
070200     MOVE EVA-STATUS-TEXT      TO AR-STATUS
070300     MOVE EVA-TOTAL-STATION-ALLOC TO AR-TOTAL-STATION-ALLOC
070400     MOVE EVA-BATTERY-SOC      TO AR-BESS-SOC
070500     MOVE EVA-FAIRNESS-INDEX   TO AR-FAIRNESS-INDEX
070600     MOVE 'N' TO EVA-FOUND-SW
070700     IF TR-SESSION-ID NOT = SPACES
070800         PERFORM 2221-FIND-SESSION-BY-ID
070900             THRU 222199-FIND-SESSION-BY-ID-EXIT
071000     END-IF
071100     IF EVA-FOUND
071200         MOVE EVS-ALLOCATED-POWER (EVA-SES-SUB) TO AR-ALLOCATED-POWER
071300         MOVE EVS-TOTAL-ENERGY (EVA-SES-SUB)    TO AR-TOTAL-ENERGY
071400     ELSE
071500         MOVE ZERO TO AR-ALLOCATED-POWER
071600         MOVE ZERO TO AR-TOTAL-ENERGY
071700     END-IF
071800     .
071900 2599-BUILD-ALLOCATION-RESULT-EXIT.
072000     EXIT
072100     .
072200 EJECT
072300**********************************************************************
072400*              26-WRITE-ALLOCATION-RESULT                         *
072500**********************************************************************
072600 26-WRITE-ALLOCATION-RESULT.
072700     WRITE ALOCOUT-REC FROM EV-ALLOC-RESULT-REC
072800     IF NOT ALOCOUT-OK
072900         DISPLAY 'WRITE ERROR ON ALOCOUT FILE'
073000         GO TO EOJ99-ABEND
073100     END-IF
073200     .
073300 2699-WRITE-ALLOCATION-RESULT-EXIT.
073400     EXIT
073500     .
073600 EJECT
073700**********************************************************************
073800*              27-WRITE-REPORT-DETAIL                             *
073900**********************************************************************
074000 27-WRITE-REPORT-DETAIL.
074100     MOVE TR-EVENT-SEQ         TO RP-DET-SEQ
074200     MOVE TR-EVENT-TYPE        TO RP-DET-TYPE
074300     MOVE AR-SESSION-ID        TO RP-DET-SESSION
074400     MOVE EVA-STATUS-TEXT      TO RP-DET-STATUS
074500     MOVE AR-ALLOCATED-POWER   TO RP-DET-ALLOC
074600     MOVE AR-TOTAL-ENERGY      TO RP-DET-ENERGY
074700     MOVE EVA-TOTAL-STATION-ALLOC TO RP-DET-STATION-ALLOC
074800     MOVE EVA-BATTERY-SOC      TO RP-DET-SOC
074900     MOVE EVA-FAIRNESS-INDEX   TO RP-DET-FAIRNESS
075000     WRITE RPTOUT-REC FROM RP-DETAIL-LINE
075100     IF NOT RPTOUT-OK
075200         DISPLAY 'WRITE ERROR ON REPORT FILE'
075300         GO TO EOJ99-ABEND
075400     END-IF
075500     .
075600 2799-WRITE-REPORT-DETAIL-EXIT.
075700     EXIT
075800     .
075900 EJECT
076000**********************************************************************
076100*              EOJ9-WRITE-SUMMARY                                  *
076200*    EVCS-0301/0493 - EVENTS PROCESSED, SESSION COUNTS, TOTAL       *
076300*    ENERGY DELIVERED, FINAL BATTERY SOC/PERCENT, FINAL FAIRNESS    *
076400**********************************************************************
076500 EOJ9-WRITE-SUMMARY.
076600     MOVE ZERO TO EVA-TOTAL-ENERGY-FINAL
076700     PERFORM EOJ91-SUM-ENERGY-STEP
076800         VARYING EVA-SES-SUB FROM 1 BY 1
076900         UNTIL EVA-SES-SUB > EV-SESSION-COUNT
077000     IF SC-BATTERY-CAPACITY > ZERO
077100         COMPUTE EVA-SOC-PERCENT ROUNDED =
077200             (EVA-BATTERY-SOC / SC-BATTERY-CAPACITY) * 100
077300     ELSE
077400         MOVE ZERO TO EVA-SOC-PERCENT
077500     END-IF
077600     MOVE 'EVENTS PROCESSED' TO RP-SUM-LITERAL
077700     MOVE EVA-EVENT-CNTR TO RP-SUM-VALUE
077800     WRITE RPTOUT-REC FROM RP-SUMMARY-LINE
077900     MOVE 'SESSIONS STARTED' TO RP-SUM-LITERAL
078000     MOVE EVA-STARTED-CNTR TO RP-SUM-VALUE
078100     WRITE RPTOUT-REC FROM RP-SUMMARY-LINE
078200     MOVE 'SESSIONS REJECTED' TO RP-SUM-LITERAL
078300     MOVE EVA-REJECTED-CNTR TO RP-SUM-VALUE
078400     WRITE RPTOUT-REC FROM RP-SUMMARY-LINE
078500     MOVE 'SESSIONS STOPPED' TO RP-SUM-LITERAL
078600     MOVE EVA-STOPPED-CNTR TO RP-SUM-VALUE
078700     WRITE RPTOUT-REC FROM RP-SUMMARY-LINE
078800     MOVE 'TOTAL ENERGY DELIVERED KWH' TO RP-SUM-LITERAL
078900     MOVE EVA-TOTAL-ENERGY-FINAL TO RP-SUM-VALUE
079000     WRITE RPTOUT-REC FROM RP-SUMMARY-LINE
079100     MOVE 'FINAL BESS SOC KWH' TO RP-SUM-LITERAL
079200     MOVE EVA-BATTERY-SOC TO RP-SUM-VALUE
079300     WRITE RPTOUT-REC FROM RP-SUMMARY-LINE
079400     MOVE 'FINAL BESS SOC PERCENT' TO RP-SUM-LITERAL
079500     MOVE EVA-SOC-PERCENT TO RP-SUM-VALUE
079600     WRITE RPTOUT-REC FROM RP-SUMMARY-LINE
079700     MOVE 'FINAL FAIRNESS INDEX' TO RP-SUM-LITERAL
079800     MOVE EVA-FAIRNESS-INDEX TO RP-SUM-VALUE
079900     WRITE RPTOUT-REC FROM RP-SUMMARY-LINE
080000     .
080100 EOJ9899-WRITE-SUMMARY-EXIT.
080200     EXIT
080300     .
080400 EOJ91-SUM-ENERGY-STEP.
080500     ADD EVS-TOTAL-ENERGY (EVA-SES-SUB)
080600         TO EVA-TOTAL-ENERGY-FINAL
080700     .
080800 EJECT
080900**********************************************************************
081000*                        CLOSE FILES                               *
081100**********************************************************************
081200 EOJ9-CLOSE-FILES.
081300     CLOSE STATION-CONFIG-FILE
081400     CLOSE TRANSACTION-FILE
081500     CLOSE ALLOCATION-OUT-FILE
081600     CLOSE REPORT-FILE
081700     DISPLAY 'EVENTS PROCESSED: ' EVA-EVENT-CNTR
081800     DISPLAY 'SESSIONS STARTED: ' EVA-STARTED-CNTR
081900     DISPLAY 'SESSIONS STOPPED: ' EVA-STOPPED-CNTR
082000     DISPLAY 'SESSIONS REJECTED: ' EVA-REJECTED-CNTR
082100     GO TO EOJ9999-EXIT
082200     .
082300 EOJ99-ABEND.
082400     DISPLAY 'EVCSALOC ABENDING DUE TO ERROR'
082500     .
082600 EOJ9999-EXIT.
082700     EXIT
082800     .
